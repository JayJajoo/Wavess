000100*================================================================*
000200* COPYBOOK:  AUDTBL                                              *
000300* PURPOSE:   IN-MEMORY TABLE OF SCORED AUDIENCE PROFILES.        *
000400*            LOADED BY LNKAUDE BEFORE THE SORT AND RELOADED BY   *
000500*            LNKDRVR FROM THE SCORED-OUTPUT FILE TO DRIVE THE    *
000600*            DISTRIBUTION COUNTS, TOP-10 LIST, AND THE PROSPECT  *
000700*            EXPORT.                                             *
000800*----------------------------------------------------------------*
000900* MAINTENANCE LOG                                                *
001000* DATE       INIT  TICKET    DESCRIPTION                         *
001100* ---------- ----  --------  --------------------------------   *
001200* 02/06/1989 RPK   LNK-0002  ORIGINAL - 5000 ROW CEILING SIZED   *
001300*                            OFF THE LARGEST AUDIENCE EXTRACT    *
001400*                            SALES OPS HAS EVER SENT US.         *
001500* 11/02/1993 RPK   LNK-0071  RAISED CEILING FROM 2000 TO 5000    *
001600*                            AFTER THE Q4 CAMPAIGN LIST BLEW     *
001700*                            THROUGH THE OLD LIMIT.              *
001800*================================================================*
001900 01  AUD-TABLE-CONTROL.
002000     05  AUD-TABLE-SIZE              PIC S9(05) USAGE COMP
002100                                      VALUE ZERO.
002200     05  AUD-TABLE-INDEX             PIC S9(05) USAGE COMP
002300                                      VALUE ZERO.
002400*----------------------------------------------------------------*
002500 01  AUD-TABLE.
002600     05  TBL-AUDIENCE-OUT OCCURS 1 TO 5000 TIMES
002700             DEPENDING ON AUD-TABLE-SIZE
002800             INDEXED BY AUD-TABLE-IX.
002900         10  TBL-OUT-NAME            PIC X(40).
003000         10  TBL-OUT-TITLE           PIC X(120).
003100         10  TBL-OUT-COMPANY         PIC X(40).
003200         10  TBL-OUT-FUNCTION        PIC X(12).
003300         10  TBL-OUT-SENIORITY       PIC X(10).
003400         10  TBL-OUT-COMPANY-TYPE    PIC X(12).
003500         10  TBL-OUT-GEO             PIC X(15).
003600         10  TBL-OUT-SCORE           PIC S9(3)
003700                                      SIGN IS LEADING SEPARATE.
003800         10  TBL-OUT-SCORE-REASON    PIC X(60).
003900         10  TBL-OUT-EXCLUDED        PIC X(01).
