000100*================================================================*
000200* COPYBOOK:  POSTREC                                             *
000300* PURPOSE:   POST-ANALYSIS OUTPUT RECORD FOR THE POST PERFORMANCE*
000400*            ANALYZER (LNKPOST) - ONE RECORD PER JOB RUN.        *
000500*----------------------------------------------------------------*
000600* MAINTENANCE LOG                                                *
000700* DATE       INIT  TICKET    DESCRIPTION                         *
000800* ---------- ----  --------  --------------------------------   *
000900* 04/02/1989 RPK   LNK-0003  ORIGINAL LAYOUT.                    *
001000* 08/30/1992 TLW   LNK-0058  ADDED PF-ALL-CAPS-WORDS AND         *
001100*                            PF-EXCLAMATION-COUNT - MARKETING    *
001200*                            WANTED TONE SIGNALS BROKEN OUT.     *
001300*================================================================*
001400 01  POST-ANALYSIS-RECORD.
001500     05  PF-WORD-COUNT               PIC 9(05).
001600     05  PF-CHAR-COUNT               PIC 9(06).
001700     05  PF-HAS-QUESTION             PIC X(01).
001800     05  PF-QUESTION-COUNT           PIC 9(03).
001900     05  PF-HASHTAG-COUNT            PIC 9(03).
002000     05  PF-EMOJI-COUNT              PIC 9(03).
002100     05  PF-HAS-LINK                 PIC X(01).
002200     05  PF-LINK-COUNT               PIC 9(03).
002300     05  PF-HAS-LINE-BREAKS          PIC X(01).
002400     05  PF-PARAGRAPH-COUNT          PIC 9(03).
002500     05  PF-HAS-CTA                  PIC X(01).
002600     05  PF-MENTIONS-COUNT           PIC 9(03).
002700     05  PF-ALL-CAPS-WORDS           PIC 9(03).
002800     05  PF-EXCLAMATION-COUNT        PIC 9(03).
002900     05  PF-LENGTH-CATEGORY          PIC X(10).
003000     05  PF-PREDICTION               PIC X(12).
003100     05  PF-PERF-SCORE               PIC 9(03).
003200     05  FILLER                      PIC X(01) VALUE SPACE.
003300     05  PF-PERF-REASON              PIC X(120).
