000100*================================================================*
000200* PROGRAM NAME:    LNKAUDE                                      *
000300* ORIGINAL AUTHOR: R. PELLETIER-KANE                            *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       INIT  TICKET    DESCRIPTION                        *
000700* ---------- ----  --------  -------------------------------   *
000800* 02/06/1989 RPK   LNK-0002  CREATED FOR THE AUDIENCE SCORING   *
000900*                            JOB - CLASSIFIES AND SCORES A      *
001000*                            PROSPECT LIST AGAINST THE ICP.     *
001100* 11/14/1989 RPK   LNK-0011  ADDED THE "FOLLOWERS" SKIP RULE -   *
001200*                            FEED FROM MARKETING HAD PAGE-      *
001300*                            FOLLOWER-COUNT ROWS MIXED IN.       *
001400* 07/19/1990 RPK   LNK-0019  ADDED COMPANY-TYPE CLASSIFICATION. *
001500* 03/02/1992 TLW   LNK-0066  REPLACED THE BUBBLE-SORT TABLE WITH*
001600*                            A SORT VERB - TABLE WAS BLOWING UP *
001700*                            ON LARGE EXTRACTS.                 *
001800* 01/22/1999 DMH   LNK-Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS   *
001900*                            PROCESSED BY THIS MEMBER, NO       *
002000*                            REMEDIATION REQUIRED.              *
002100* 06/30/2003 DMH   LNK-0104  CALLED FROM LNKDRVR NOW INSTEAD OF *
002200*                            RUNNING AS A STANDALONE STEP -     *
002300*                            RETURNS THE THREE RUN COUNTERS.    *
002400*================================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.     LNKAUDE.
002700 AUTHOR.         R. PELLETIER-KANE.
002800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN.   02/06/1989.
003000 DATE-COMPILED.
003100 SECURITY.       NON-CONFIDENTIAL.
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400*----------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*----------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     CLASS WS-UPPER-CLASS  IS "A" THRU "Z"
004100     CLASS WS-LOWER-CLASS  IS "a" THRU "z"
004200     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED
004300            OFF STATUS IS WS-NORMAL-RUN.
004400*----------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT AUDIENCE-IN-FILE  ASSIGN TO AUDIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS AUD-IN-STATUS.
005000*
005100     SELECT AUDIENCE-OUT-FILE ASSIGN TO AUDOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS  IS AUD-OUT-STATUS.
005400*
005500     SELECT AUD-SORT-FILE     ASSIGN TO SORTWK1.
005600*================================================================*
005700 DATA DIVISION.
005800*----------------------------------------------------------------*
005900 FILE SECTION.
006000*----------------------------------------------------------------*
006100 FD  AUDIENCE-IN-FILE
006200         RECORDING MODE IS F.
006300 01  AUDIENCE-IN-LINE            PIC X(165).
006400*----------------------------------------------------------------*
006500 FD  AUDIENCE-OUT-FILE
006600         RECORDING MODE IS F.
006700 01  AUDIENCE-OUT-LINE           PIC X(324).
006800*----------------------------------------------------------------*
006900 SD  AUD-SORT-FILE.
007000 01  AUD-SORT-RECORD.
007100     05  SR-SCORE                PIC S9(3).
007200     05  SR-SENIORITY-RANK       PIC 9(1).
007300     05  SR-SEQ-NO               PIC 9(6).
007400     05  SR-NAME                 PIC X(40).
007500     05  SR-TITLE                PIC X(120).
007600     05  SR-COMPANY              PIC X(40).
007700     05  SR-FUNCTION             PIC X(12).
007800     05  SR-SENIORITY            PIC X(10).
007900     05  SR-COMPANY-TYPE         PIC X(12).
008000     05  SR-GEO                  PIC X(15).
008100     05  SR-SCORE-REASON         PIC X(60).
008200     05  SR-EXCLUDED             PIC X(01).
008300*================================================================*
008400 WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------*
008600 COPY AUDREC.
008700*----------------------------------------------------------------*
008800*    STANDALONE SCRATCH COUNTERS - NOT PART OF ANY RECORD, SO     *
008900*    THEY STAND ALONE AT THE 77 LEVEL PER SHOP CODING STANDARD.   *
009000*----------------------------------------------------------------*
009100 77  WS-REASON-PTR            PIC S9(3) USAGE COMP VALUE 1.
009200 77  WS-TEMP-TALLY            PIC S9(3) USAGE COMP VALUE ZERO.
009300 77  WS-SENIORITY-RANK        PIC 9(1).
009400*----------------------------------------------------------------*
009500 01  WS-SWITCHES-SUBSCRIPTS-MISC.
009600     05  AUD-IN-STATUS               PIC X(02) VALUE '00'.
009700         88  AUD-IN-OK                         VALUE '00'.
009800         88  AUD-IN-EOF                        VALUE '10'.
009900     05  AUD-OUT-STATUS              PIC X(02) VALUE '00'.
010000         88  AUD-OUT-OK                        VALUE '00'.
010100     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.
010200         88  END-OF-FILE                       VALUE 'Y'.
010300     05  SKIP-RECORD-SW              PIC X(01) VALUE 'N'.
010400         88  SKIP-RECORD                       VALUE 'Y'.
010500     05  MATCH-FOUND-SW              PIC X(01) VALUE 'N'.
010600         88  MATCH-FOUND                       VALUE 'Y'.
010700     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.
010800         88  SORT-END-OF-FILE                  VALUE 'Y'.
010900     05  WS-TOTAL-PROCESSED          PIC S9(6) USAGE COMP
011000                                      VALUE ZERO.
011100     05  WS-EXCLUDED-COUNT           PIC S9(6) USAGE COMP
011200                                      VALUE ZERO.
011300     05  WS-HIGH-VALUE-COUNT         PIC S9(6) USAGE COMP
011400                                      VALUE ZERO.
011500     05  WS-SEQ-NO                   PIC S9(6) USAGE COMP
011600                                      VALUE ZERO.
011700     05  WS-SCAN-POS                 PIC S9(4) USAGE COMP.
011800     05  WS-CAP-START                PIC S9(4) USAGE COMP.
011900     05  WS-CAP-END                  PIC S9(4) USAGE COMP.
012000     05  WS-CAP-LEN                  PIC S9(4) USAGE COMP.
012100     05  WS-KEYWORD-HIT-COUNT        PIC S9(3) USAGE COMP.
012200     05  WS-SCORE-ACCUM              PIC S9(4) USAGE COMP
012300                                      VALUE ZERO.
012400*----------------------------------------------------------------*
012500*    SHOP-STANDARD UPPER/LOWER ALPHABET PAIR FOR INSPECT         *
012600*    CONVERTING - NO INTRINSIC FUNCTIONS ON THIS BOX.  THE 27TH  *
012700*    PAIR (LOWER A-RING / UPPER A-RING) WAS ADDED SO THE "PA"    *
012800*    WORD TEST IN 2213 STAYS CASE-INSENSITIVE ON NORDIC TITLES.  *
012900*----------------------------------------------------------------*
013000 01  WS-LOWER-ALPHABET   PIC X(27) VALUE
013100     "abcdefghijklmnopqrstuvwxyzå".
013200 01  WS-UPPER-ALPHABET   PIC X(27) VALUE
013300     "ABCDEFGHIJKLMNOPQRSTUVWXYZÅ".
013400*----------------------------------------------------------------*
013500 01  WS-TITLE-UPPER              PIC X(120).
013600*----------------------------------------------------------------*
013700 01  WS-TITLE-CHAR-TABLE REDEFINES WS-TITLE-UPPER.
013800     05  WS-TITLE-CHAR            PIC X(01) OCCURS 120 TIMES.
013900*----------------------------------------------------------------*
014000 01  WS-CAPTURE-BUFFER           PIC X(125) VALUE SPACE.
014100*----------------------------------------------------------------*
014200 01  WS-CAPTURE-CHAR-TABLE REDEFINES WS-CAPTURE-BUFFER.
014300     05  WS-CAPTURE-CHAR          PIC X(01) OCCURS 125 TIMES.
014400*----------------------------------------------------------------*
014500 01  WS-COMPANY-UPPER            PIC X(40).
014600 01  WS-TITLE-AND-COMPANY        PIC X(161).
014700*----------------------------------------------------------------*
014800*    SENIORITY RANK TABLE - LOADED BY VALUE, SEARCHED TO DERIVE  *
014900*    THE SORT-RANK FOR EQUAL-SCORE TIE-BREAKING.                 *
015000*----------------------------------------------------------------*
015100 01  WS-SENIORITY-RANK-VALUES.
015200     05  FILLER               PIC X(10) VALUE "C_LEVEL   ".
015300     05  FILLER               PIC X(10) VALUE "VP        ".
015400     05  FILLER               PIC X(10) VALUE "DIRECTOR  ".
015500     05  FILLER               PIC X(10) VALUE "MANAGER   ".
015600     05  FILLER               PIC X(10) VALUE "SENIOR    ".
015700     05  FILLER               PIC X(10) VALUE "MID       ".
015800     05  FILLER               PIC X(10) VALUE "ENTRY     ".
015900 01  WS-SENIORITY-RANK-TABLE REDEFINES WS-SENIORITY-RANK-VALUES.
016000     05  WS-SR-ENTRY          OCCURS 7 TIMES
016100                               INDEXED BY WS-SR-IX.
016200         10  WS-SR-NAME       PIC X(10).
016300*----------------------------------------------------------------*
016400 01  WS-OUT-SCORE-REASON      PIC X(60) VALUE SPACE.
016500*================================================================*
016600 LINKAGE SECTION.
016700*----------------------------------------------------------------*
016800 01  LK-AUD-COUNTERS.
016900     05  LK-TOTAL-PROCESSED       PIC S9(6) USAGE COMP.
017000     05  LK-EXCLUDED-COUNT        PIC S9(6) USAGE COMP.
017100     05  LK-HIGH-VALUE-COUNT      PIC S9(6) USAGE COMP.
017200*================================================================*
017300 PROCEDURE DIVISION USING LK-AUD-COUNTERS.
017400*----------------------------------------------------------------*
017500 0000-MAIN-PROCESSING.
017600*----------------------------------------------------------------*
017700     PERFORM 1000-OPEN-FILES.
017800     SORT AUD-SORT-FILE
017900         ON DESCENDING KEY SR-SCORE
018000         ON ASCENDING  KEY SR-SENIORITY-RANK
018100         ON ASCENDING  KEY SR-SEQ-NO
018200         INPUT PROCEDURE  IS 2000-BUILD-SORT-FILE
018300         OUTPUT PROCEDURE IS 3000-WRITE-SORTED-FILE.
018400     MOVE WS-TOTAL-PROCESSED      TO LK-TOTAL-PROCESSED.
018500     MOVE WS-EXCLUDED-COUNT       TO LK-EXCLUDED-COUNT.
018600     MOVE WS-HIGH-VALUE-COUNT     TO LK-HIGH-VALUE-COUNT.
018700     IF  WS-NORMAL-RUN
018800         DISPLAY 'LNKAUDE - PROFILES PROCESSED: '
018900                 WS-TOTAL-PROCESSED
019000         DISPLAY 'LNKAUDE - EXCLUDED:            '
019100                 WS-EXCLUDED-COUNT
019200         DISPLAY 'LNKAUDE - HIGH VALUE (>= 70):  '
019300                 WS-HIGH-VALUE-COUNT
019400     END-IF.
019500     PERFORM 4000-CLOSE-FILES.
019600     GOBACK.
019700*----------------------------------------------------------------*
019800 1000-OPEN-FILES.
019900*----------------------------------------------------------------*
020000     OPEN INPUT  AUDIENCE-IN-FILE.
020100     IF  NOT AUD-IN-OK
020200         DISPLAY 'LNKAUDE - AUDIENCE INPUT WONT OPEN, STATUS '
020300                 AUD-IN-STATUS
020400         GO TO 4000-CLOSE-FILES
020500     END-IF.
020600     OPEN OUTPUT AUDIENCE-OUT-FILE.
020700     IF  NOT AUD-OUT-OK
020800         DISPLAY 'LNKAUDE - AUDIENCE OUTPUT WONT OPEN, STATUS '
020900                 AUD-OUT-STATUS
021000         GO TO 4000-CLOSE-FILES
021100     END-IF.
021200*----------------------------------------------------------------*
021300 2000-BUILD-SORT-FILE SECTION.
021400*----------------------------------------------------------------*
021500     PERFORM 2100-READ-AUDIENCE-RECORD.
021600     PERFORM 2050-PROCESS-ONE-PROFILE
021700         UNTIL END-OF-FILE.
021800*----------------------------------------------------------------*
021900 2050-PROCESS-ONE-PROFILE.
022000*----------------------------------------------------------------*
022100     MOVE 'N'                     TO SKIP-RECORD-SW.
022200     PERFORM 2205-UPPERCASE-TITLE.
022300     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
022400     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
022500         FOR ALL "FOLLOWERS".
022600     IF  WS-KEYWORD-HIT-COUNT > ZERO
022700         SET SKIP-RECORD          TO TRUE
022800     END-IF.
022900     IF  NOT SKIP-RECORD
023000         ADD 1                    TO WS-SEQ-NO
023100         ADD 1                    TO WS-TOTAL-PROCESSED
023200         PERFORM 2200-CLASSIFY-PROFILE
023300         PERFORM 2300-SCORE-RELEVANCE
023400         PERFORM 2400-BUILD-SORT-RECORD
023500         RELEASE AUD-SORT-RECORD
023600     END-IF.
023700     PERFORM 2100-READ-AUDIENCE-RECORD.
023800*----------------------------------------------------------------*
023900 2100-READ-AUDIENCE-RECORD.
024000*----------------------------------------------------------------*
024100     READ AUDIENCE-IN-FILE INTO AUDIENCE-IN-RECORD
024200         AT END MOVE 'Y'          TO END-OF-FILE-SW.
024300*----------------------------------------------------------------*
024400 2205-UPPERCASE-TITLE.
024500*----------------------------------------------------------------*
024600     MOVE IN-TITLE                TO WS-TITLE-UPPER.
024700     INSPECT WS-TITLE-UPPER
024800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
024900*----------------------------------------------------------------*
025000 2200-CLASSIFY-PROFILE.
025100*----------------------------------------------------------------*
025200     MOVE IN-NAME                 TO OUT-NAME.
025300     MOVE IN-TITLE                TO OUT-TITLE.
025400     MOVE 'N'                     TO OUT-EXCLUDED.
025500     PERFORM 2210-EXTRACT-COMPANY.
025600     MOVE OUT-COMPANY             TO WS-COMPANY-UPPER.
025700     INSPECT WS-COMPANY-UPPER
025800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
025900     STRING WS-TITLE-UPPER DELIMITED BY SIZE
026000            " "              DELIMITED BY SIZE
026100            WS-COMPANY-UPPER DELIMITED BY SIZE
026200         INTO WS-TITLE-AND-COMPANY.
026300     PERFORM 2220-CLASSIFY-FUNCTION.
026400     PERFORM 2230-CLASSIFY-SENIORITY.
026500     PERFORM 2240-CLASSIFY-COMPANY-TYPE.
026600     PERFORM 2250-CLASSIFY-GEOGRAPHY.
026700     PERFORM 2260-SCREEN-EXCLUSION.
026800*----------------------------------------------------------------*
026900 2210-EXTRACT-COMPANY.
027000*----------------------------------------------------------------*
027100     MOVE "Unknown"               TO OUT-COMPANY.
027200     MOVE 'N'                     TO MATCH-FOUND-SW.
027300     PERFORM 2211-FIND-AT-SIGN.
027400     IF  NOT MATCH-FOUND
027500         PERFORM 2212-FIND-AT-WORD
027600     END-IF.
027700     IF  NOT MATCH-FOUND
027800         PERFORM 2213-FIND-PA-WORD
027900     END-IF.
028000*----------------------------------------------------------------*
028100 2211-FIND-AT-SIGN.
028200*----------------------------------------------------------------*
028300     PERFORM 2211-SCAN-FOR-AT-SIGN
028400         VARYING WS-SCAN-POS FROM 1 BY 1
028500         UNTIL WS-SCAN-POS > 120 OR MATCH-FOUND.
028600     IF  MATCH-FOUND
028700         PERFORM 2214-CAPTURE-TO-PIPE-OR-END
028800     END-IF.
028900*----------------------------------------------------------------*
029000 2211-SCAN-FOR-AT-SIGN.
029100*----------------------------------------------------------------*
029200     IF  WS-TITLE-CHAR (WS-SCAN-POS) = "@"
029300         SET MATCH-FOUND          TO TRUE
029400         COMPUTE WS-CAP-START = WS-SCAN-POS + 1
029500         PERFORM 2211-SKIP-LEADING-SPACES
029600     END-IF.
029700*----------------------------------------------------------------*
029800 2211-SKIP-LEADING-SPACES.
029900*----------------------------------------------------------------*
030000     PERFORM 2211-BUMP-CAP-START
030100         UNTIL WS-CAP-START > 120
030200            OR WS-TITLE-CHAR (WS-CAP-START) NOT = SPACE.
030300*----------------------------------------------------------------*
030400 2211-BUMP-CAP-START.
030500*----------------------------------------------------------------*
030600     ADD 1                        TO WS-CAP-START.
030700*----------------------------------------------------------------*
030800 2212-FIND-AT-WORD.
030900*----------------------------------------------------------------*
031000     MOVE SPACE                   TO WS-CAPTURE-BUFFER.
031100     STRING " " WS-TITLE-UPPER DELIMITED BY SIZE
031200         INTO WS-CAPTURE-BUFFER.
031300     PERFORM 2212-SCAN-FOR-AT-WORD
031400         VARYING WS-SCAN-POS FROM 1 BY 1
031500         UNTIL WS-SCAN-POS > 117 OR MATCH-FOUND.
031600     IF  MATCH-FOUND
031700         PERFORM 2214-CAPTURE-TO-PIPE-OR-END
031800     END-IF.
031900*----------------------------------------------------------------*
032000 2212-SCAN-FOR-AT-WORD.
032100*----------------------------------------------------------------*
032200     IF  WS-CAPTURE-CHAR (WS-SCAN-POS)     = SPACE
032300     AND WS-CAPTURE-CHAR (WS-SCAN-POS + 1) = "A"
032400     AND WS-CAPTURE-CHAR (WS-SCAN-POS + 2) = "T"
032500     AND WS-CAPTURE-CHAR (WS-SCAN-POS + 3) = SPACE
032600         SET MATCH-FOUND          TO TRUE
032700*            BUFFER HAS ONE LEADING BLANK STUFFED IN AHEAD OF
032800*            THE TITLE, SO A BUFFER OFFSET IS ONE HIGHER THAN
032900*            THE SAME POSITION IN IN-TITLE/WS-TITLE-CHAR.
033000         COMPUTE WS-CAP-START = WS-SCAN-POS + 3
033100     END-IF.
033200*----------------------------------------------------------------*
033300 2213-FIND-PA-WORD.
033400*----------------------------------------------------------------*
033500     MOVE SPACE                   TO WS-CAPTURE-BUFFER.
033600     STRING " " WS-TITLE-UPPER DELIMITED BY SIZE
033700         INTO WS-CAPTURE-BUFFER.
033800     PERFORM 2213-SCAN-FOR-PA-WORD
033900         VARYING WS-SCAN-POS FROM 1 BY 1
034000         UNTIL WS-SCAN-POS > 116 OR MATCH-FOUND.
034100     IF  MATCH-FOUND
034200         PERFORM 2214-CAPTURE-TO-PIPE-OR-END
034300     END-IF.
034400*----------------------------------------------------------------*
034500 2213-SCAN-FOR-PA-WORD.
034600*----------------------------------------------------------------*
034700     IF  WS-CAPTURE-CHAR (WS-SCAN-POS)     = SPACE
034800     AND WS-CAPTURE-CHAR (WS-SCAN-POS + 1) = "P"
034900     AND WS-CAPTURE-CHAR (WS-SCAN-POS + 2) = "Å"
035000     AND WS-CAPTURE-CHAR (WS-SCAN-POS + 3) = SPACE
035100         SET MATCH-FOUND          TO TRUE
035200         COMPUTE WS-CAP-START = WS-SCAN-POS + 3
035300     END-IF.
035400*----------------------------------------------------------------*
035500 2214-CAPTURE-TO-PIPE-OR-END.
035600*----------------------------------------------------------------*
035700     MOVE WS-CAP-START            TO WS-CAP-END.
035800     PERFORM 2214-BUMP-CAP-END
035900         UNTIL WS-CAP-END > 120
036000            OR WS-TITLE-CHAR (WS-CAP-END) = "|".
036100     IF  WS-CAP-END > WS-CAP-START
036200         COMPUTE WS-CAP-LEN = WS-CAP-END - WS-CAP-START
036300         IF  WS-CAP-LEN > 40
036400             MOVE 40              TO WS-CAP-LEN
036500         END-IF
036600         MOVE SPACE               TO OUT-COMPANY
036700         MOVE IN-TITLE (WS-CAP-START : WS-CAP-LEN)
036800                                  TO OUT-COMPANY
036900         PERFORM 2215-TRIM-COMPANY
037000     END-IF.
037100*----------------------------------------------------------------*
037200 2214-BUMP-CAP-END.
037300*----------------------------------------------------------------*
037400     ADD 1                        TO WS-CAP-END.
037500*----------------------------------------------------------------*
037600 2215-TRIM-COMPANY.
037700*----------------------------------------------------------------*
037800*    LEADING/TRAILING BLANK TRIM VIA THE CAPTURE-CHAR TABLE.     *
037900     MOVE SPACE                   TO WS-CAPTURE-BUFFER.
038000     MOVE OUT-COMPANY             TO WS-CAPTURE-BUFFER (1:40).
038100     MOVE 1                       TO WS-CAP-START.
038200     PERFORM 2215-BUMP-CAP-START
038300         UNTIL WS-CAP-START > 40
038400            OR WS-CAPTURE-CHAR (WS-CAP-START) NOT = SPACE.
038500     MOVE 40                      TO WS-CAP-END.
038600     PERFORM 2215-DROP-CAP-END
038700         UNTIL WS-CAP-END < WS-CAP-START
038800            OR WS-CAPTURE-CHAR (WS-CAP-END) NOT = SPACE.
038900     MOVE SPACE                   TO OUT-COMPANY.
039000     IF  WS-CAP-END >= WS-CAP-START
039100         COMPUTE WS-CAP-LEN = WS-CAP-END - WS-CAP-START + 1
039200         MOVE WS-CAPTURE-BUFFER (WS-CAP-START : WS-CAP-LEN)
039300                                  TO OUT-COMPANY
039400     ELSE
039500         MOVE "Unknown"           TO OUT-COMPANY
039600     END-IF.
039700*----------------------------------------------------------------*
039800 2215-BUMP-CAP-START.
039900*----------------------------------------------------------------*
040000     ADD 1                        TO WS-CAP-START.
040100*----------------------------------------------------------------*
040200 2215-DROP-CAP-END.
040300*----------------------------------------------------------------*
040400     SUBTRACT 1 FROM WS-CAP-END.
040500*----------------------------------------------------------------*
040600 2220-CLASSIFY-FUNCTION.
040700*----------------------------------------------------------------*
040800*    THE NINE TITLE TESTS BELOW RUN AS ONE PERFORM-THRU RANGE -   *
040900*    EACH TEST THAT HITS A KEYWORD GOES TO THE RANGE EXIT SO THE  *
041000*    REMAINING TESTS ARE SKIPPED ONCE A FUNCTION IS FOUND.        *
041100     MOVE SPACE                   TO OUT-FUNCTION.
041200     PERFORM 2221-TEST-CLIMATE-FUNCTION
041300         THRU 2230-EXIT-FUNCTION-TEST.
041400     IF  OUT-FUNCTION = SPACE
041500         MOVE "general"           TO OUT-FUNCTION
041600     END-IF.
041700*----------------------------------------------------------------*
041800 2221-TEST-CLIMATE-FUNCTION.
041900*----------------------------------------------------------------*
042000     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
042100     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
042200         FOR ALL "CLIMATE" "SUSTAINABILITY" "ESG"
042300                  "ENVIRONMENTAL" "CARBON" "IMPACT".
042400     IF  WS-KEYWORD-HIT-COUNT > ZERO
042500         MOVE "climate"           TO OUT-FUNCTION
042600         GO TO 2230-EXIT-FUNCTION-TEST
042700     END-IF.
042800*----------------------------------------------------------------*
042900 2222-TEST-FINANCE-FUNCTION.
043000*----------------------------------------------------------------*
043100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
043200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
043300         FOR ALL "FINANCE" "FINANCIAL" "TREASURY"
043400                  "ACCOUNTING" "CFO".
043500     IF  WS-KEYWORD-HIT-COUNT > ZERO
043600         MOVE "finance"           TO OUT-FUNCTION
043700         GO TO 2230-EXIT-FUNCTION-TEST
043800     END-IF.
043900*----------------------------------------------------------------*
044000 2223-TEST-RISK-FUNCTION.
044100*----------------------------------------------------------------*
044200     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
044300     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
044400         FOR ALL "RISK" "COMPLIANCE" "AML" "REGULATORY"
044500                  "GOVERNANCE".
044600     IF  WS-KEYWORD-HIT-COUNT > ZERO
044700         MOVE "risk"              TO OUT-FUNCTION
044800         GO TO 2230-EXIT-FUNCTION-TEST
044900     END-IF.
045000*----------------------------------------------------------------*
045100 2224-TEST-TECHNOLOGY-FUNCTION.
045200*----------------------------------------------------------------*
045300     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
045400     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
045500         FOR ALL "ENGINEER" "DEVELOPER" "TECH" "SOFTWARE"
045600                  "DATA" "AI" "ML" "GENAI".
045700     IF  WS-KEYWORD-HIT-COUNT > ZERO
045800         MOVE "technology"        TO OUT-FUNCTION
045900         GO TO 2230-EXIT-FUNCTION-TEST
046000     END-IF.
046100*----------------------------------------------------------------*
046200 2225-TEST-MARKETING-FUNCTION.
046300*----------------------------------------------------------------*
046400     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
046500     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
046600         FOR ALL "MARKETING" "BRAND" "COMMUNICATIONS" "PR"
046700                  "CONTENT" "CREATIVE".
046800     IF  WS-KEYWORD-HIT-COUNT > ZERO
046900         MOVE "marketing"         TO OUT-FUNCTION
047000         GO TO 2230-EXIT-FUNCTION-TEST
047100     END-IF.
047200*----------------------------------------------------------------*
047300 2226-TEST-SALES-FUNCTION.
047400*----------------------------------------------------------------*
047500     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
047600     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
047700         FOR ALL "SALES" "BUSINESS DEVELOPMENT" "BD"
047800                  "ACCOUNT" "PARTNERSHIP" "GTM".
047900     IF  WS-KEYWORD-HIT-COUNT > ZERO
048000         MOVE "sales"             TO OUT-FUNCTION
048100         GO TO 2230-EXIT-FUNCTION-TEST
048200     END-IF.
048300*----------------------------------------------------------------*
048400 2227-TEST-PRODUCT-FUNCTION.
048500*----------------------------------------------------------------*
048600     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
048700     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
048800         FOR ALL "PRODUCT" "PM" "PRODUCT MANAGER".
048900     IF  WS-KEYWORD-HIT-COUNT > ZERO
049000         MOVE "product"           TO OUT-FUNCTION
049100         GO TO 2230-EXIT-FUNCTION-TEST
049200     END-IF.
049300*----------------------------------------------------------------*
049400 2228-TEST-OPERATIONS-FUNCTION.
049500*----------------------------------------------------------------*
049600     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
049700     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
049800         FOR ALL "OPERATIONS" "OPS" "DELIVERY"
049900                  "PROJECT MANAGEMENT".
050000     IF  WS-KEYWORD-HIT-COUNT > ZERO
050100         MOVE "operations"        TO OUT-FUNCTION
050200         GO TO 2230-EXIT-FUNCTION-TEST
050300     END-IF.
050400*----------------------------------------------------------------*
050500 2229-TEST-HR-FUNCTION.
050600*----------------------------------------------------------------*
050700     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
050800     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
050900         FOR ALL "PEOPLE" "HR" "HUMAN RESOURCES" "TALENT".
051000     IF  WS-KEYWORD-HIT-COUNT > ZERO
051100         MOVE "hr"                TO OUT-FUNCTION
051200         GO TO 2230-EXIT-FUNCTION-TEST
051300     END-IF.
051400*----------------------------------------------------------------*
051500 2230-TEST-EXECUTIVE-FUNCTION.
051600*----------------------------------------------------------------*
051700     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
051800     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
051900         FOR ALL "CEO" "COO" "CTO" "CFO" "CMO" "FOUNDER"
052000                  "CO-FOUNDER" "PRESIDENT" "CHIEF".
052100     IF  WS-KEYWORD-HIT-COUNT > ZERO
052200         MOVE "executive"         TO OUT-FUNCTION
052300     END-IF.
052400*----------------------------------------------------------------*
052500 2230-EXIT-FUNCTION-TEST.
052600*----------------------------------------------------------------*
052700     EXIT.
052800*----------------------------------------------------------------*
052900 2230-CLASSIFY-SENIORITY.
053000*----------------------------------------------------------------*
053100     MOVE SPACE                   TO OUT-SENIORITY.
053200     PERFORM 2231-TEST-C-LEVEL-SENIORITY.
053300     IF  OUT-SENIORITY = SPACE
053400         PERFORM 2232-TEST-VP-SENIORITY
053500     END-IF.
053600     IF  OUT-SENIORITY = SPACE
053700         PERFORM 2233-TEST-DIRECTOR-SENIORITY
053800     END-IF.
053900     IF  OUT-SENIORITY = SPACE
054000         PERFORM 2234-TEST-MANAGER-SENIORITY
054100     END-IF.
054200     IF  OUT-SENIORITY = SPACE
054300         PERFORM 2235-TEST-SENIOR-SENIORITY
054400     END-IF.
054500     IF  OUT-SENIORITY = SPACE
054600         PERFORM 2236-TEST-MID-SENIORITY
054700     END-IF.
054800     IF  OUT-SENIORITY = SPACE
054900         PERFORM 2237-TEST-ENTRY-SENIORITY
055000     END-IF.
055100     IF  OUT-SENIORITY = SPACE
055200         MOVE "mid"               TO OUT-SENIORITY
055300     END-IF.
055400     PERFORM 2238-LOOKUP-SENIORITY-RANK.
055500*----------------------------------------------------------------*
055600 2231-TEST-C-LEVEL-SENIORITY.
055700*----------------------------------------------------------------*
055800     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
055900     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
056000         FOR ALL "CEO" "CTO" "CFO" "CMO" "COO" "CIO"
056100                  "CHIEF" "PRESIDENT".
056200     IF  WS-KEYWORD-HIT-COUNT > ZERO
056300         MOVE "c_level"           TO OUT-SENIORITY
056400     END-IF.
056500*----------------------------------------------------------------*
056600 2232-TEST-VP-SENIORITY.
056700*----------------------------------------------------------------*
056800     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
056900     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
057000         FOR ALL "VP" "VICE PRESIDENT" "SVP" "EVP".
057100     IF  WS-KEYWORD-HIT-COUNT > ZERO
057200         MOVE "vp"                TO OUT-SENIORITY
057300     END-IF.
057400*----------------------------------------------------------------*
057500 2233-TEST-DIRECTOR-SENIORITY.
057600*----------------------------------------------------------------*
057700     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
057800     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
057900         FOR ALL "DIRECTOR" "HEAD OF".
058000     IF  WS-KEYWORD-HIT-COUNT > ZERO
058100         MOVE "director"          TO OUT-SENIORITY
058200     END-IF.
058300*----------------------------------------------------------------*
058400 2234-TEST-MANAGER-SENIORITY.
058500*----------------------------------------------------------------*
058600     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
058700     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
058800         FOR ALL "MANAGER" "LEAD" "PRINCIPAL".
058900     IF  WS-KEYWORD-HIT-COUNT > ZERO
059000         MOVE "manager"           TO OUT-SENIORITY
059100     END-IF.
059200*----------------------------------------------------------------*
059300 2235-TEST-SENIOR-SENIORITY.
059400*----------------------------------------------------------------*
059500     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
059600     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
059700         FOR ALL "SENIOR" "SR." "SR ".
059800     IF  WS-KEYWORD-HIT-COUNT > ZERO
059900         MOVE "senior"            TO OUT-SENIORITY
060000     END-IF.
060100*----------------------------------------------------------------*
060200 2236-TEST-MID-SENIORITY.
060300*----------------------------------------------------------------*
060400     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
060500     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
060600         FOR ALL "SPECIALIST" "ANALYST" "ENGINEER"
060700                  "DEVELOPER" "CONSULTANT".
060800     IF  WS-KEYWORD-HIT-COUNT > ZERO
060900         MOVE "mid"               TO OUT-SENIORITY
061000     END-IF.
061100*----------------------------------------------------------------*
061200 2237-TEST-ENTRY-SENIORITY.
061300*----------------------------------------------------------------*
061400     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
061500     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
061600         FOR ALL "JUNIOR" "ASSOCIATE" "ASSISTANT"
061700                  "COORDINATOR".
061800     IF  WS-KEYWORD-HIT-COUNT > ZERO
061900         MOVE "entry"             TO OUT-SENIORITY
062000     END-IF.
062100*----------------------------------------------------------------*
062200 2238-LOOKUP-SENIORITY-RANK.
062300*----------------------------------------------------------------*
062400     SET WS-SR-IX                 TO 1.
062500     MOVE 7                       TO WS-SENIORITY-RANK.
062600     SEARCH WS-SR-ENTRY
062700         AT END
062800             CONTINUE
062900         WHEN WS-SR-NAME (WS-SR-IX) = OUT-SENIORITY
063000             COMPUTE WS-SENIORITY-RANK = WS-SR-IX - 1
063100     END-SEARCH.
063200*----------------------------------------------------------------*
063300 2240-CLASSIFY-COMPANY-TYPE.
063400*----------------------------------------------------------------*
063500     MOVE SPACE                   TO OUT-COMPANY-TYPE.
063600     PERFORM 2241-TEST-FINTECH-TYPE.
063700     IF  OUT-COMPANY-TYPE = SPACE
063800         PERFORM 2242-TEST-CONSULTING-TYPE
063900     END-IF.
064000     IF  OUT-COMPANY-TYPE = SPACE
064100         PERFORM 2243-TEST-TECH-TYPE
064200     END-IF.
064300     IF  OUT-COMPANY-TYPE = SPACE
064400         PERFORM 2244-TEST-FINANCE-TYPE
064500     END-IF.
064600     IF  OUT-COMPANY-TYPE = SPACE
064700         PERFORM 2245-TEST-CLIMATE-TECH-TYPE
064800     END-IF.
064900     IF  OUT-COMPANY-TYPE = SPACE
065000         PERFORM 2246-TEST-STARTUP-TYPE
065100     END-IF.
065200     IF  OUT-COMPANY-TYPE = SPACE
065300         PERFORM 2247-TEST-ENTERPRISE-TYPE
065400     END-IF.
065500     IF  OUT-COMPANY-TYPE = SPACE
065600         MOVE "other"             TO OUT-COMPANY-TYPE
065700     END-IF.
065800*----------------------------------------------------------------*
065900 2241-TEST-FINTECH-TYPE.
066000*----------------------------------------------------------------*
066100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
066200     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
066300         FOR ALL "KLARNA" "STRIPE" "PAYPAL" "SQUARE"
066400                  "REVOLUT" "WISE" "FINTECH".
066500     IF  WS-KEYWORD-HIT-COUNT > ZERO
066600         MOVE "fintech"           TO OUT-COMPANY-TYPE
066700     END-IF.
066800*----------------------------------------------------------------*
066900 2242-TEST-CONSULTING-TYPE.
067000*----------------------------------------------------------------*
067100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
067200     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
067300         FOR ALL "MCKINSEY" "BCG" "BAIN" "PWC" "EY"
067400                  "DELOITTE" "KPMG" "ACCENTURE".
067500     IF  WS-KEYWORD-HIT-COUNT > ZERO
067600         MOVE "consulting"        TO OUT-COMPANY-TYPE
067700     END-IF.
067800*----------------------------------------------------------------*
067900 2243-TEST-TECH-TYPE.
068000*----------------------------------------------------------------*
068100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
068200     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
068300         FOR ALL "GOOGLE" "MICROSOFT" "AMAZON" "APPLE"
068400                  "META" "IBM" "SALESFORCE".
068500     IF  WS-KEYWORD-HIT-COUNT > ZERO
068600         MOVE "tech"              TO OUT-COMPANY-TYPE
068700     END-IF.
068800*----------------------------------------------------------------*
068900 2244-TEST-FINANCE-TYPE.
069000*----------------------------------------------------------------*
069100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
069200     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
069300         FOR ALL "BANK" "CAPITAL" "INVESTMENT" "VENTURE"
069400                  "FUND" "FINANCIAL".
069500     IF  WS-KEYWORD-HIT-COUNT > ZERO
069600         MOVE "finance"           TO OUT-COMPANY-TYPE
069700     END-IF.
069800*----------------------------------------------------------------*
069900 2245-TEST-CLIMATE-TECH-TYPE.
070000*----------------------------------------------------------------*
070100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
070200     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
070300         FOR ALL "CLIMATE" "SUSTAINABILITY" "CARBON"
070400                  "RENEWABLE" "GREEN" "ENVIRONMENTAL".
070500     IF  WS-KEYWORD-HIT-COUNT > ZERO
070600         MOVE "climate_tech"      TO OUT-COMPANY-TYPE
070700     END-IF.
070800*----------------------------------------------------------------*
070900 2246-TEST-STARTUP-TYPE.
071000*----------------------------------------------------------------*
071100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
071200     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
071300         FOR ALL "STARTUP" "FOUNDER" "CO-FOUNDER" "VENTURE".
071400     IF  WS-KEYWORD-HIT-COUNT > ZERO
071500         MOVE "startup"           TO OUT-COMPANY-TYPE
071600     END-IF.
071700*----------------------------------------------------------------*
071800 2247-TEST-ENTERPRISE-TYPE.
071900*----------------------------------------------------------------*
072000     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
072100     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
072200         FOR ALL "ENTERPRISE" "CORPORATION" "GLOBAL"
072300                  "MULTINATIONAL".
072400     IF  WS-KEYWORD-HIT-COUNT > ZERO
072500         MOVE "enterprise"        TO OUT-COMPANY-TYPE
072600     END-IF.
072700*----------------------------------------------------------------*
072800 2250-CLASSIFY-GEOGRAPHY.
072900*----------------------------------------------------------------*
073000     MOVE SPACE                   TO OUT-GEO.
073100     PERFORM 2251-TEST-NORDICS-GEO.
073200     IF  OUT-GEO = SPACE
073300         PERFORM 2252-TEST-EUROPE-GEO
073400     END-IF.
073500     IF  OUT-GEO = SPACE
073600         PERFORM 2253-TEST-NORTH-AMERICA-GEO
073700     END-IF.
073800     IF  OUT-GEO = SPACE
073900         PERFORM 2254-TEST-APAC-GEO
074000     END-IF.
074100     IF  OUT-GEO = SPACE
074200         PERFORM 2255-TEST-LATAM-GEO
074300     END-IF.
074400     IF  OUT-GEO = SPACE
074500         MOVE "unknown"           TO OUT-GEO
074600     END-IF.
074700*----------------------------------------------------------------*
074800 2251-TEST-NORDICS-GEO.
074900*----------------------------------------------------------------*
075000     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
075100     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
075200         FOR ALL "SWEDEN" "NORWAY" "DENMARK" "FINLAND"
075300                  "STOCKHOLM" "OSLO" "COPENHAGEN" "HELSINKI"
075400                  "NORDIC".
075500     IF  WS-KEYWORD-HIT-COUNT > ZERO
075600         MOVE "nordics"           TO OUT-GEO
075700     END-IF.
075800*----------------------------------------------------------------*
075900 2252-TEST-EUROPE-GEO.
076000*----------------------------------------------------------------*
076100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
076200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
076300         FOR ALL "UK" "GERMANY" "FRANCE" "SPAIN" "ITALY"
076400                  "PORTUGAL" "NETHERLANDS" "EUROPE" "EMEA".
076500     IF  WS-KEYWORD-HIT-COUNT > ZERO
076600         MOVE "europe"            TO OUT-GEO
076700     END-IF.
076800*----------------------------------------------------------------*
076900 2253-TEST-NORTH-AMERICA-GEO.
077000*----------------------------------------------------------------*
077100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
077200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
077300         FOR ALL "USA" "US" "CANADA" "NORTH AMERICA"
077400                  "AMERICAS".
077500     IF  WS-KEYWORD-HIT-COUNT > ZERO
077600         MOVE "north_america"     TO OUT-GEO
077700     END-IF.
077800*----------------------------------------------------------------*
077900 2254-TEST-APAC-GEO.
078000*----------------------------------------------------------------*
078100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
078200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
078300         FOR ALL "APAC" "ASIA" "AUSTRALIA" "SINGAPORE"
078400                  "JAPAN" "CHINA" "ANZ".
078500     IF  WS-KEYWORD-HIT-COUNT > ZERO
078600         MOVE "apac"              TO OUT-GEO
078700     END-IF.
078800*----------------------------------------------------------------*
078900 2255-TEST-LATAM-GEO.
079000*----------------------------------------------------------------*
079100     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
079200     INSPECT WS-TITLE-UPPER TALLYING WS-KEYWORD-HIT-COUNT
079300         FOR ALL "LATAM" "LATIN AMERICA" "BRAZIL" "MEXICO".
079400     IF  WS-KEYWORD-HIT-COUNT > ZERO
079500         MOVE "latam"             TO OUT-GEO
079600     END-IF.
079700*----------------------------------------------------------------*
079800 2260-SCREEN-EXCLUSION.
079900*----------------------------------------------------------------*
080000     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
080100     INSPECT WS-TITLE-AND-COMPANY TALLYING WS-KEYWORD-HIT-COUNT
080200         FOR ALL "COMPETITOR_COMPANY_NAME" "SPAM" "BOT".
080300     IF  WS-KEYWORD-HIT-COUNT > ZERO
080400         MOVE 'Y'                 TO OUT-EXCLUDED
080500         ADD 1                    TO WS-EXCLUDED-COUNT
080600     END-IF.
080700*----------------------------------------------------------------*
080800 2300-SCORE-RELEVANCE.
080900*----------------------------------------------------------------*
081000     IF  OUT-EXCLUDED = 'Y'
081100         MOVE -100                TO WS-SCORE-ACCUM
081200         MOVE "Excluded"          TO WS-OUT-SCORE-REASON
081300     ELSE
081400         MOVE ZERO                TO WS-SCORE-ACCUM
081500         MOVE SPACE               TO WS-OUT-SCORE-REASON
081600         MOVE 1                   TO WS-REASON-PTR
081700         PERFORM 2310-SCORE-FUNCTION.
081800         PERFORM 2320-SCORE-SENIORITY.
081900         PERFORM 2330-SCORE-COMPANY-TYPE.
082000         PERFORM 2340-SCORE-GEOGRAPHY.
082100         PERFORM 2350-SCORE-KEYWORDS.
082200         IF  WS-REASON-PTR = 1
082300             MOVE "NoMatch"       TO WS-OUT-SCORE-REASON
082400         END-IF.
082500         IF  WS-SCORE-ACCUM > 100
082600             MOVE 100             TO WS-SCORE-ACCUM
082700         END-IF.
082800     END-IF.
082900     MOVE WS-SCORE-ACCUM           TO OUT-SCORE.
083000     MOVE WS-OUT-SCORE-REASON      TO OUT-SCORE-REASON.
083100     IF  OUT-SCORE >= 70
083200         ADD 1                    TO WS-HIGH-VALUE-COUNT
083300     END-IF.
083400*----------------------------------------------------------------*
083500 2310-SCORE-FUNCTION.
083600*----------------------------------------------------------------*
083700     IF  OUT-FUNCTION = "climate" OR "sustainability"
083800                         OR "finance" OR "risk" OR "executive"
083900         ADD 40                   TO WS-SCORE-ACCUM
084000         PERFORM 2390-APPEND-REASON-FUNCTION
084100     ELSE
084200         IF  OUT-FUNCTION = "sales" OR "marketing" OR "product"
084300             ADD 20               TO WS-SCORE-ACCUM
084400             PERFORM 2391-APPEND-REASON-FUNCTION-PARTIAL
084500         END-IF
084600     END-IF.
084700*----------------------------------------------------------------*
084800 2320-SCORE-SENIORITY.
084900*----------------------------------------------------------------*
085000     IF  OUT-SENIORITY = "c_level" OR "vp" OR "director"
085100         ADD 25                   TO WS-SCORE-ACCUM
085200         PERFORM 2392-APPEND-REASON-SENIORITY
085300     ELSE
085400         IF  OUT-SENIORITY = "manager"
085500             ADD 10               TO WS-SCORE-ACCUM
085600             PERFORM 2393-APPEND-REASON-SENIORITY-NEAR
085700         END-IF
085800     END-IF.
085900*----------------------------------------------------------------*
086000 2330-SCORE-COMPANY-TYPE.
086100*----------------------------------------------------------------*
086200     IF  OUT-COMPANY-TYPE = "fintech" OR "finance"
086300                            OR "climate_tech" OR "enterprise"
086400         ADD 20                   TO WS-SCORE-ACCUM
086500         PERFORM 2394-APPEND-REASON-COMPANY-TYPE
086600     ELSE
086700         IF  OUT-COMPANY-TYPE = "consulting" OR "tech"
086800             ADD 10               TO WS-SCORE-ACCUM
086900             PERFORM 2395-APPEND-REASON-COMPANY-TYPE-ADJ
087000         END-IF
087100     END-IF.
087200*----------------------------------------------------------------*
087300 2340-SCORE-GEOGRAPHY.
087400*----------------------------------------------------------------*
087500     IF  OUT-GEO = "nordics" OR "europe"
087600         ADD 10                   TO WS-SCORE-ACCUM
087700         PERFORM 2396-APPEND-REASON-GEO
087800     END-IF.
087900*----------------------------------------------------------------*
088000 2350-SCORE-KEYWORDS.
088100*----------------------------------------------------------------*
088200     MOVE ZERO                    TO WS-KEYWORD-HIT-COUNT.
088300     PERFORM 2351-COUNT-CLIMATE-KEYWORD.
088400     PERFORM 2352-COUNT-RESILIENCE-KEYWORD.
088500     PERFORM 2353-COUNT-SUSTAIN-KEYWORD.
088600     PERFORM 2354-COUNT-CARBON-KEYWORD.
088700     PERFORM 2355-COUNT-ENVIRON-KEYWORD.
088800     IF  WS-KEYWORD-HIT-COUNT > 2
088900         MOVE 2                   TO WS-KEYWORD-HIT-COUNT
089000     END-IF.
089100     IF  WS-KEYWORD-HIT-COUNT = 1
089200         ADD 5                    TO WS-SCORE-ACCUM
089300         PERFORM 2397-APPEND-REASON-KEYWORDS-5
089400     ELSE
089500         IF  WS-KEYWORD-HIT-COUNT > 1
089600             ADD 10               TO WS-SCORE-ACCUM
089700             PERFORM 2398-APPEND-REASON-KEYWORDS-10
089800         END-IF
089900     END-IF.
090000*----------------------------------------------------------------*
090100 2351-COUNT-CLIMATE-KEYWORD.
090200*----------------------------------------------------------------*
090300     MOVE ZERO                    TO WS-TEMP-TALLY.
090400     INSPECT WS-TITLE-UPPER TALLYING WS-TEMP-TALLY
090500         FOR ALL "CLIMATE".
090600     IF  WS-TEMP-TALLY > ZERO
090700         ADD 1                    TO WS-KEYWORD-HIT-COUNT
090800     END-IF.
090900*----------------------------------------------------------------*
091000 2352-COUNT-RESILIENCE-KEYWORD.
091100*----------------------------------------------------------------*
091200     MOVE ZERO                    TO WS-TEMP-TALLY.
091300     INSPECT WS-TITLE-UPPER TALLYING WS-TEMP-TALLY
091400         FOR ALL "RESILIENCE".
091500     IF  WS-TEMP-TALLY > ZERO
091600         ADD 1                    TO WS-KEYWORD-HIT-COUNT
091700     END-IF.
091800*----------------------------------------------------------------*
091900 2353-COUNT-SUSTAIN-KEYWORD.
092000*----------------------------------------------------------------*
092100     MOVE ZERO                    TO WS-TEMP-TALLY.
092200     INSPECT WS-TITLE-UPPER TALLYING WS-TEMP-TALLY
092300         FOR ALL "SUSTAINABILITY".
092400     IF  WS-TEMP-TALLY > ZERO
092500         ADD 1                    TO WS-KEYWORD-HIT-COUNT
092600     END-IF.
092700*----------------------------------------------------------------*
092800 2354-COUNT-CARBON-KEYWORD.
092900*----------------------------------------------------------------*
093000     MOVE ZERO                    TO WS-TEMP-TALLY.
093100     INSPECT WS-TITLE-UPPER TALLYING WS-TEMP-TALLY
093200         FOR ALL "CARBON".
093300     IF  WS-TEMP-TALLY > ZERO
093400         ADD 1                    TO WS-KEYWORD-HIT-COUNT
093500     END-IF.
093600*----------------------------------------------------------------*
093700 2355-COUNT-ENVIRON-KEYWORD.
093800*----------------------------------------------------------------*
093900     MOVE ZERO                    TO WS-TEMP-TALLY.
094000     INSPECT WS-TITLE-UPPER TALLYING WS-TEMP-TALLY
094100         FOR ALL "ENVIRONMENTAL".
094200     IF  WS-TEMP-TALLY > ZERO
094300         ADD 1                    TO WS-KEYWORD-HIT-COUNT
094400     END-IF.
094500*----------------------------------------------------------------*
094600 2390-APPEND-REASON-FUNCTION.
094700*----------------------------------------------------------------*
094800     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
094900     STRING "Function"            DELIMITED SIZE
095000         INTO WS-OUT-SCORE-REASON
095100         WITH POINTER WS-REASON-PTR.
095200*----------------------------------------------------------------*
095300 2391-APPEND-REASON-FUNCTION-PARTIAL.
095400*----------------------------------------------------------------*
095500     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
095600     STRING "Function(partial)"   DELIMITED SIZE
095700         INTO WS-OUT-SCORE-REASON
095800         WITH POINTER WS-REASON-PTR.
095900*----------------------------------------------------------------*
096000 2392-APPEND-REASON-SENIORITY.
096100*----------------------------------------------------------------*
096200     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
096300     STRING "Seniority"           DELIMITED SIZE
096400         INTO WS-OUT-SCORE-REASON
096500         WITH POINTER WS-REASON-PTR.
096600*----------------------------------------------------------------*
096700 2393-APPEND-REASON-SENIORITY-NEAR.
096800*----------------------------------------------------------------*
096900     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
097000     STRING "Seniority(near)"     DELIMITED SIZE
097100         INTO WS-OUT-SCORE-REASON
097200         WITH POINTER WS-REASON-PTR.
097300*----------------------------------------------------------------*
097400 2394-APPEND-REASON-COMPANY-TYPE.
097500*----------------------------------------------------------------*
097600     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
097700     STRING "CompanyType"         DELIMITED SIZE
097800         INTO WS-OUT-SCORE-REASON
097900         WITH POINTER WS-REASON-PTR.
098000*----------------------------------------------------------------*
098100 2395-APPEND-REASON-COMPANY-TYPE-ADJ.
098200*----------------------------------------------------------------*
098300     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
098400     STRING "CompanyType(adjacent)" DELIMITED SIZE
098500         INTO WS-OUT-SCORE-REASON
098600         WITH POINTER WS-REASON-PTR.
098700*----------------------------------------------------------------*
098800 2396-APPEND-REASON-GEO.
098900*----------------------------------------------------------------*
099000     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
099100     STRING "Geo"                 DELIMITED SIZE
099200         INTO WS-OUT-SCORE-REASON
099300         WITH POINTER WS-REASON-PTR.
099400*----------------------------------------------------------------*
099500 2397-APPEND-REASON-KEYWORDS-5.
099600*----------------------------------------------------------------*
099700     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
099800     STRING "Keywords(+5)"        DELIMITED SIZE
099900         INTO WS-OUT-SCORE-REASON
100000         WITH POINTER WS-REASON-PTR.
100100*----------------------------------------------------------------*
100200 2398-APPEND-REASON-KEYWORDS-10.
100300*----------------------------------------------------------------*
100400     PERFORM 2389-APPEND-PLUS-IF-NEEDED.
100500     STRING "Keywords(+10)"       DELIMITED SIZE
100600         INTO WS-OUT-SCORE-REASON
100700         WITH POINTER WS-REASON-PTR.
100800*----------------------------------------------------------------*
100900 2389-APPEND-PLUS-IF-NEEDED.
101000*----------------------------------------------------------------*
101100     IF  WS-REASON-PTR > 1
101200         STRING "+"               DELIMITED SIZE
101300             INTO WS-OUT-SCORE-REASON
101400             WITH POINTER WS-REASON-PTR
101500     END-IF.
101600*----------------------------------------------------------------*
101700 2400-BUILD-SORT-RECORD.
101800*----------------------------------------------------------------*
101900     MOVE OUT-SCORE                TO SR-SCORE.
102000     MOVE WS-SENIORITY-RANK        TO SR-SENIORITY-RANK.
102100     MOVE WS-SEQ-NO                TO SR-SEQ-NO.
102200     MOVE OUT-NAME                 TO SR-NAME.
102300     MOVE OUT-TITLE                TO SR-TITLE.
102400     MOVE OUT-COMPANY              TO SR-COMPANY.
102500     MOVE OUT-FUNCTION             TO SR-FUNCTION.
102600     MOVE OUT-SENIORITY            TO SR-SENIORITY.
102700     MOVE OUT-COMPANY-TYPE         TO SR-COMPANY-TYPE.
102800     MOVE OUT-GEO                  TO SR-GEO.
102900     MOVE OUT-SCORE-REASON         TO SR-SCORE-REASON.
103000     MOVE OUT-EXCLUDED             TO SR-EXCLUDED.
103100*----------------------------------------------------------------*
103200 3000-WRITE-SORTED-FILE SECTION.
103300*----------------------------------------------------------------*
103400     PERFORM 3100-RETURN-SORT-RECORD.
103500     PERFORM 3200-WRITE-AUDIENCE-OUT
103600         UNTIL SORT-END-OF-FILE.
103700*----------------------------------------------------------------*
103800 3100-RETURN-SORT-RECORD.
103900*----------------------------------------------------------------*
104000     RETURN AUD-SORT-FILE
104100         AT END SET SORT-END-OF-FILE TO TRUE.
104200*----------------------------------------------------------------*
104300 3200-WRITE-AUDIENCE-OUT.
104400*----------------------------------------------------------------*
104500     MOVE SR-NAME                  TO OUT-NAME.
104600     MOVE SR-TITLE                 TO OUT-TITLE.
104700     MOVE SR-COMPANY               TO OUT-COMPANY.
104800     MOVE SR-FUNCTION              TO OUT-FUNCTION.
104900     MOVE SR-SENIORITY             TO OUT-SENIORITY.
105000     MOVE SR-COMPANY-TYPE          TO OUT-COMPANY-TYPE.
105100     MOVE SR-GEO                   TO OUT-GEO.
105200     MOVE SR-SCORE                 TO OUT-SCORE.
105300     MOVE SR-SCORE-REASON          TO OUT-SCORE-REASON.
105400     MOVE SR-EXCLUDED              TO OUT-EXCLUDED.
105500     WRITE AUDIENCE-OUT-LINE       FROM AUDIENCE-OUT-RECORD.
105600     PERFORM 3100-RETURN-SORT-RECORD.
105700*----------------------------------------------------------------*
105800 4000-CLOSE-FILES.
105900*----------------------------------------------------------------*
106000     CLOSE AUDIENCE-IN-FILE.
106100     CLOSE AUDIENCE-OUT-FILE.
106200*----------------------------------------------------------------*
106300 9999-PROGRAM-END.
106400*----------------------------------------------------------------*
106500*    REACHED BY FALL-THROUGH AFTER A NORMAL CLOSE, OR BY GO TO    *
106600*    FROM 1000-OPEN-FILES WHEN A FILE WONT OPEN - EITHER WAY THE  *
106700*    RUN ENDS HERE.                                               *
106800     GOBACK.
