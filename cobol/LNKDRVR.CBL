000100*================================================================*
000200* PROGRAM NAME:    LNKDRVR                                      *
000300* ORIGINAL AUTHOR: R. PELLETIER-KANE                            *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       INIT  TICKET    DESCRIPTION                         *
000700* ---------- ----  --------  --------------------------------   *
000800* 06/30/2003 DMH   LNK-0100  ORIGINAL - NEW TOP-LEVEL STEP THAT  *
000900*                            REPLACES THE THREE SEPARATE JCL     *
001000*                            STEPS (AUDIENCE SCORE, POST SCORE,  *
001100*                            PROSPECT EXPORT) WITH ONE CALLING   *
001200*                            PROGRAM.  CALLS LNKPOST AND LNKAUDE *
001300*                            AS SUBPROGRAMS, PRINTS THE COMBINED *
001400*                            INTELLIGENCE REPORT, EXPORTS THE    *
001500*                            HIGH-VALUE PROSPECT LIST.           *
001600* 06/30/2003 DMH   LNK-0104  SEE LNKAUDE/LNKPOST LOGS - SAME     *
001700*                            CUTOVER PROJECT THAT MADE THOSE TWO *
001800*                            MEMBERS CALLABLE RATHER THAN        *
001900*                            STANDALONE JOB STEPS.               *
002000* 09/02/2003 DMH   LNK-0109  ADDED THE CONTENT-OPTIMIZATION      *
002100*                            ADVISORY BLOCK TO SECTION 5 - SDR   *
002200*                            MANAGERS WANTED THE RECOMMENDATIONS *
002300*                            REPEATED WHERE THEY'D SEE THEM.     *
002400*================================================================*
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.     LNKDRVR.
002700 AUTHOR.         R. PELLETIER-KANE.
002800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN.   06/30/2003.
003000 DATE-COMPILED.
003100 SECURITY.       NON-CONFIDENTIAL.
003200*================================================================*
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-3081.
003600 OBJECT-COMPUTER. IBM-3081.
003700 SPECIAL-NAMES.
003800     CLASS WS-UPPER-CLASS  IS "A" THRU "Z"
003900     CLASS WS-LOWER-CLASS  IS "a" THRU "z"
004000     UPSI-0 ON  STATUS IS WS-RERUN-REQUESTED
004100            OFF STATUS IS WS-NORMAL-RUN.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT AUDIENCE-OUT-FILE ASSIGN TO AUDOUT
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS AUD-OUT-STATUS.
004700     SELECT PROSPECT-FILE     ASSIGN TO PROSOUT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS PROS-OUT-STATUS.
005000     SELECT REPORT-FILE       ASSIGN TO RPTOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS RPT-OUT-STATUS.
005300*================================================================*
005400 DATA DIVISION.
005500 FILE SECTION.
005600 FD  AUDIENCE-OUT-FILE RECORDING MODE IS F.
005700 01  AUDIENCE-OUT-LINE           PIC X(324).
005800 FD  PROSPECT-FILE     RECORDING MODE IS F.
005900 01  PROSPECT-OUT-LINE           PIC X(299).
006000 FD  REPORT-FILE       RECORDING MODE IS F.
006100 01  REPORT-LINE                 PIC X(132).
006200*================================================================*
006300 WORKING-STORAGE SECTION.
006400*----------------------------------------------------------------*
006500 COPY AUDREC.
006600 COPY AUDTBL.
006700 COPY PROSREC.
006800 COPY POSTREC.
006900 COPY PRINTCTL.
007000*----------------------------------------------------------------*
007100 01  WS-SWITCHES-MISC.
007200     05  AUD-OUT-STATUS              PIC X(02) VALUE '00'.
007300         88  AUD-OUT-OK                         VALUE '00'.
007400         88  AUD-OUT-EOF                        VALUE '10'.
007500     05  PROS-OUT-STATUS             PIC X(02) VALUE '00'.
007600         88  PROS-OUT-OK                        VALUE '00'.
007700     05  RPT-OUT-STATUS              PIC X(02) VALUE '00'.
007800         88  RPT-OUT-OK                         VALUE '00'.
007900     05  AUD-EOF-SW                  PIC X(01) VALUE 'N'.
008000         88  AUD-END-OF-FILE                    VALUE 'Y'.
008100     05  POST-WAS-ANALYZED-SW        PIC X(01) VALUE 'N'.
008200         88  POST-WAS-ANALYZED                  VALUE 'Y'.
008300     05  REC-HAS-MORE-SW             PIC X(01) VALUE 'Y'.
008400         88  NO-MORE-DIST-RECS                  VALUE 'N'.
008500*----------------------------------------------------------------*
008600*    LINKAGE BRIDGE AREAS FOR THE TWO SUBPROGRAM CALLS.          *
008700*----------------------------------------------------------------*
008800 01  WS-AUD-COUNTERS.
008900     05  WS-AUD-TOTAL-PROCESSED  PIC S9(6) USAGE COMP VALUE ZERO.
009000     05  WS-AUD-EXCLUDED-COUNT   PIC S9(6) USAGE COMP VALUE ZERO.
009100     05  WS-AUD-HIGH-VALUE-COUNT PIC S9(6) USAGE COMP VALUE ZERO.
009200 01  WS-POST-PRESENT-FLAG        PIC X(01) VALUE 'N'.
009300     88  WS-POST-IS-PRESENT                     VALUE 'Y'.
009400*----------------------------------------------------------------*
009500*    DISTRIBUTION TABLES - ONE FIXED SET OF SLOTS PER            *
009600*    CLASSIFICATION SCHEME (FUNCTION, SENIORITY, GEOGRAPHY).     *
009700*    NAME LISTS ARE LOADED BY VALUE CLAUSE AND RE-MAPPED VIA     *
009800*    REDEFINES SO THE COUNTER PARAGRAPHS CAN SUBSCRIPT A TABLE   *
009900*    INSTEAD OF TESTING A CHAIN OF IFS.  COUNTS START AT ZERO    *
010000*    AND ARE BUMPED WHILE THE SCORED TABLE IS WALKED.            *
010100*----------------------------------------------------------------*
010200 01  WS-FUNC-NAME-LIST.
010300     05  FILLER                  PIC X(12) VALUE 'climate'.
010400     05  FILLER                  PIC X(12) VALUE 'finance'.
010500     05  FILLER                  PIC X(12) VALUE 'risk'.
010600     05  FILLER                  PIC X(12) VALUE 'technology'.
010700     05  FILLER                  PIC X(12) VALUE 'marketing'.
010800     05  FILLER                  PIC X(12) VALUE 'sales'.
010900     05  FILLER                  PIC X(12) VALUE 'product'.
011000     05  FILLER                  PIC X(12) VALUE 'operations'.
011100     05  FILLER                  PIC X(12) VALUE 'hr'.
011200     05  FILLER                  PIC X(12) VALUE 'executive'.
011300     05  FILLER                  PIC X(12) VALUE 'general'.
011400 01  WS-FUNC-NAME-TABLE REDEFINES WS-FUNC-NAME-LIST.
011500     05  WS-FUNC-NAME-ENT        PIC X(12) OCCURS 11 TIMES.
011600 01  WS-FUNC-COUNT-TABLE.
011700     05  WS-FUNC-COUNT-ENT       PIC S9(05) USAGE COMP
011800                                 OCCURS 11 TIMES VALUE ZERO.
011900*----------------------------------------------------------------*
012000 01  WS-SENIOR-NAME-LIST.
012100     05  FILLER                  PIC X(10) VALUE 'c_level'.
012200     05  FILLER                  PIC X(10) VALUE 'vp'.
012300     05  FILLER                  PIC X(10) VALUE 'director'.
012400     05  FILLER                  PIC X(10) VALUE 'manager'.
012500     05  FILLER                  PIC X(10) VALUE 'senior'.
012600     05  FILLER                  PIC X(10) VALUE 'mid'.
012700     05  FILLER                  PIC X(10) VALUE 'entry'.
012800 01  WS-SENIOR-NAME-TABLE REDEFINES WS-SENIOR-NAME-LIST.
012900     05  WS-SENIOR-NAME-ENT      PIC X(10) OCCURS 7 TIMES.
013000 01  WS-SENIOR-COUNT-TABLE.
013100     05  WS-SENIOR-COUNT-ENT     PIC S9(05) USAGE COMP
013200                                 OCCURS 7 TIMES VALUE ZERO.
013300*----------------------------------------------------------------*
013400 01  WS-GEO-NAME-LIST.
013500     05  FILLER                  PIC X(15) VALUE 'nordics'.
013600     05  FILLER                  PIC X(15) VALUE 'europe'.
013700     05  FILLER                  PIC X(15) VALUE 'north_america'.
013800     05  FILLER                  PIC X(15) VALUE 'apac'.
013900     05  FILLER                  PIC X(15) VALUE 'latam'.
014000     05  FILLER                  PIC X(15) VALUE 'unknown'.
014100 01  WS-GEO-NAME-TABLE REDEFINES WS-GEO-NAME-LIST.
014200     05  WS-GEO-NAME-ENT         PIC X(15) OCCURS 6 TIMES.
014300 01  WS-GEO-COUNT-TABLE.
014400     05  WS-GEO-COUNT-ENT        PIC S9(05) USAGE COMP
014500                                 OCCURS 6 TIMES VALUE ZERO.
014600*----------------------------------------------------------------*
014700*    RANK TABLES - THE TOP 5 FUNCTION/SENIORITY/GEO SLOTS ARE    *
014800*    COPIED HERE AND ORDERED BY A SELECTION SORT BEFORE PRINT.   *
014900*----------------------------------------------------------------*
015000 01  WS-RANK-NAME-TABLE.
015100     05  WS-RANK-NAME-ENT        PIC X(15) OCCURS 11 TIMES.
015200 01  WS-RANK-COUNT-TABLE.
015300     05  WS-RANK-COUNT-ENT       PIC S9(05) USAGE COMP
015400                                 OCCURS 11 TIMES.
015500 01  WS-RANK-SIZE                PIC S9(03) USAGE COMP VALUE ZERO.
015600 01  WS-SORT-OUTER               PIC S9(03) USAGE COMP VALUE ZERO.
015700 01  WS-SORT-INNER               PIC S9(03) USAGE COMP VALUE ZERO.
015800 01  WS-SORT-START               PIC S9(03) USAGE COMP VALUE ZERO.
015900 01  WS-SORT-MAX-IX              PIC S9(03) USAGE COMP VALUE ZERO.
016000 01  WS-SORT-SWAP-NAME           PIC X(15).
016100 01  WS-SORT-SWAP-COUNT          PIC S9(05) USAGE COMP.
016200 01  WS-PRINT-LOOP-IX            PIC S9(03) USAGE COMP VALUE ZERO.
016300 01  WS-MATCH-IX                 PIC S9(03) USAGE COMP VALUE ZERO.
016400*----------------------------------------------------------------*
016500 01  WS-REPORT-COUNTERS.
016600     05  WS-TOTAL-COUNT          PIC S9(06) USAGE COMP VALUE ZERO.
016700     05  WS-VALID-COUNT          PIC S9(06) USAGE COMP VALUE ZERO.
016800     05  WS-HIGH-VALUE-ALL       PIC S9(06) USAGE COMP VALUE ZERO.
016900     05  WS-SCORE-TOTAL          PIC S9(09) USAGE COMP VALUE ZERO.
017000     05  WS-AVG-SCORE-TENTHS     PIC S9(05) USAGE COMP VALUE ZERO.
017100*        WS-HIVAL-PCT-TENTHS DOES DOUBLE DUTY - IT IS BOTH THE
017200*        SECTION 3 "HIGH-VALUE % OF VALID" LINE AND THE SECTION
017300*        5 ALIGNMENT RATE, SINCE BOTH FIGURES ARE THE SAME
017400*        HIGH-VALUE-COUNT-OVER-VALID-COUNT FORMULA.
017500     05  WS-HIVAL-PCT-TENTHS     PIC S9(05) USAGE COMP VALUE ZERO.
017600     05  WS-TOP10-COUNT          PIC S9(03) USAGE COMP VALUE ZERO.
017700     05  WS-HIGH-COUNT           PIC S9(06) USAGE COMP VALUE ZERO.
017800     05  WS-MEDIUM-COUNT         PIC S9(06) USAGE COMP VALUE ZERO.
017900     05  WS-LOW-COUNT            PIC S9(06) USAGE COMP VALUE ZERO.
018000     05  WS-PROSPECT-COUNT       PIC S9(06) USAGE COMP VALUE ZERO.
018100 01  WS-PRIORITY-TEXT            PIC X(06) VALUE SPACE.
018200 01  WS-FOUND-SW                 PIC X(01) VALUE 'N'.
018300     88  WS-SLOT-FOUND                       VALUE 'Y'.
018400*----------------------------------------------------------------*
018500*    GENERIC 1-DECIMAL RATIO WORK AREA - 9500-COMPUTE-RATIO-1DP  *
018600*    TAKES WS-PCT-NUMERATOR OVER WS-PCT-DENOMINATOR, SCALED BY   *
018700*    WS-PCT-SCALE (10 FOR A PLAIN AVERAGE, 1000 FOR A PERCENT)   *
018800*    AND LEAVES A PRINTABLE "NNNN.N" IN WS-PCT-PRINT.            *
018900*----------------------------------------------------------------*
019000 01  WS-PCT-NUMERATOR            PIC S9(09) USAGE COMP VALUE ZERO.
019100 01  WS-PCT-DENOMINATOR          PIC S9(09) USAGE COMP VALUE ZERO.
019200 01  WS-PCT-SCALE                PIC S9(05) USAGE COMP VALUE ZERO.
019300 01  WS-PCT-RESULT-TENTHS        PIC S9(07) USAGE COMP VALUE ZERO.
019400 01  WS-PCT-PRINT.
019500     05  WS-PCT-PRINT-WHOLE      PIC ZZZ9.
019600     05  FILLER                  PIC X(01) VALUE '.'.
019700     05  WS-PCT-PRINT-TENTHS     PIC 9.
019800*----------------------------------------------------------------*
019900*    REPORT-LINE IS BUILT DIRECTLY BY STRING STATEMENTS, LINE BY *
020000*    LINE, THEN WRITTEN AND RESPACED (9600).  THE SMALL EDIT     *
020100*    FIELDS BELOW ARE THE ONLY REUSABLE PRINT WORK AREAS - THE   *
020200*    CONTENT ITSELF IS NOT CANNED THE WAY THE OLD COVID BANNER   *
020300*    LINES WERE, SINCE EVERY LINE HERE CARRIES VARIABLE DATA.    *
020400*----------------------------------------------------------------*
020500 01  WS-RPT-BANNER-1             PIC X(70) VALUE
020600     'LINKEDIN AUDIENCE INTELLIGENCE & POST PERFORMANCE REPORT'.
020700 01  WS-LOWER-ALPHABET           PIC X(26) VALUE
020800     'abcdefghijklmnopqrstuvwxyz'.
020900 01  WS-UPPER-ALPHABET           PIC X(26) VALUE
021000     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
021100 01  WS-EDIT-NUM1                PIC ZZZZ9.
021200 01  WS-EDIT-NUM2                PIC ZZZZ9.
021300 01  WS-EDIT-SNUM                PIC ----9.
021400 01  WS-EDIT-RANK                PIC Z9.
021500 01  WS-EXCLUDED-COUNT           PIC S9(06) USAGE COMP VALUE ZERO.
021600 01  WS-ALIGN-PREFIX             PIC X(12) VALUE SPACE.
021700*================================================================*
021800 PROCEDURE DIVISION.
021900*----------------------------------------------------------------*
022000 0000-MAIN-PROCESSING.
022100*----------------------------------------------------------------*
022200     PERFORM 0100-GET-RUN-DATE-TIME.
022300     PERFORM 0200-OPEN-REPORT-FILE.
022400     PERFORM 0300-PRINT-REPORT-BANNER.
022500     PERFORM 1000-RUN-POST-ANALYZER.
022600     PERFORM 2000-RUN-AUDIENCE-ENGINE.
022700     PERFORM 3000-LOAD-AUDIENCE-TABLE.
022800     PERFORM 3500-COMPUTE-REPORT-TOTALS.
022900     IF WS-POST-IS-PRESENT
023000         PERFORM 4000-PRINT-POST-SECTION
023100     END-IF.
023200     PERFORM 5000-PRINT-AUDIENCE-SECTION.
023300     PERFORM 6000-PRINT-TOP-TEN-SECTION.
023400     IF WS-POST-IS-PRESENT AND WS-VALID-COUNT > ZERO
023500         PERFORM 7000-PRINT-STRATEGY-SECTION
023600     END-IF.
023700     PERFORM 8000-EXPORT-PROSPECTS.
023800     PERFORM 9000-CLOSE-REPORT-FILE.
023900     GOBACK.
024000*----------------------------------------------------------------*
024100*    0100 - RUN-DATE/TIME, LOADED THE SAME WAY PRINTCTL LOADS    *
024200*    IT FOR EVERY OTHER PRINT STEP IN THIS JOB STREAM.           *
024300*----------------------------------------------------------------*
024400 0100-GET-RUN-DATE-TIME.
024500     ACCEPT WS-CD-YY-MM-DD FROM DATE.
024600     IF WS-CD-YEAR-OF-CENTURY < 50
024700         MOVE 20 TO WS-CD-CENTURY
024800     ELSE
024900         MOVE 19 TO WS-CD-CENTURY
025000     END-IF.
025100     COMPUTE WS-CD-FULL-YEAR =
025200         (WS-CD-CENTURY * 100) + WS-CD-YEAR-OF-CENTURY.
025300     MOVE WS-CD-MONTH-NUM         TO WS-CDP-MONTH.
025400     MOVE WS-CD-DAY-NUM           TO WS-CDP-DAY.
025500     MOVE WS-CD-FULL-YEAR         TO WS-CDP-YEAR.
025600     ACCEPT WS-CT-HH-MM-SS FROM TIME.
025700     MOVE WS-CT-HOURS             TO WS-RUN-HH.
025800     MOVE WS-CT-MINUTES           TO WS-RUN-MM.
025900     MOVE WS-CT-SECONDS           TO WS-RUN-SS.
026000*----------------------------------------------------------------*
026100 0200-OPEN-REPORT-FILE.
026200     OPEN OUTPUT REPORT-FILE.
026300     IF NOT RPT-OUT-OK
026400         DISPLAY 'LNKDRVR - REPORT FILE OPEN FAILED, STATUS '
026500             RPT-OUT-STATUS
026600         GOBACK
026700     END-IF.
026800*----------------------------------------------------------------*
026900 0300-PRINT-REPORT-BANNER.
027000     MOVE WS-RPT-BANNER-1 TO REPORT-LINE.
027100     PERFORM 9600-WRITE-REPORT-LINE.
027200     STRING 'GENERATED: '       DELIMITED BY SIZE
027300            WS-CDP-MONTH        DELIMITED BY SIZE
027400            '/'                 DELIMITED BY SIZE
027500            WS-CDP-DAY          DELIMITED BY SIZE
027600            '/'                 DELIMITED BY SIZE
027700            WS-CDP-YEAR         DELIMITED BY SIZE
027800            '  '                DELIMITED BY SIZE
027900            WS-RUN-HH           DELIMITED BY SIZE
028000            ':'                 DELIMITED BY SIZE
028100            WS-RUN-MM           DELIMITED BY SIZE
028200            ':'                 DELIMITED BY SIZE
028300            WS-RUN-SS           DELIMITED BY SIZE
028400         INTO REPORT-LINE
028500     END-STRING.
028600     PERFORM 9600-WRITE-REPORT-LINE.
028700     PERFORM 9610-WRITE-BLANK-LINE.
028800*----------------------------------------------------------------*
028900*    1000 - THE POST TEXT IS OPTIONAL.  LNKPOST SETS ITS OWN     *
029000*    PRESENT-FLAG BASED ON WHETHER POSTIN HAD ANY DATA - WE      *
029100*    JUST PASS THE LINKAGE AREAS THROUGH.                        *
029200*----------------------------------------------------------------*
029300 1000-RUN-POST-ANALYZER.
029400     CALL 'LNKPOST' USING WS-POST-PRESENT-FLAG
029500                           POST-ANALYSIS-RECORD.
029600*----------------------------------------------------------------*
029700 2000-RUN-AUDIENCE-ENGINE.
029800     CALL 'LNKAUDE' USING WS-AUD-COUNTERS.
029900*----------------------------------------------------------------*
030000*    3000 - RELOAD THE SCORED-OUTPUT FILE LNKAUDE JUST WROTE SO  *
030100*    THE DISTRIBUTIONS, TOP-10 AND PROSPECT EXPORT ALL WORK OFF  *
030200*    THE SAME SORTED TABLE WITHOUT A SECOND CALL TO LNKAUDE.     *
030300*----------------------------------------------------------------*
030400 3000-LOAD-AUDIENCE-TABLE.
030500     MOVE ZERO TO AUD-TABLE-SIZE.
030600     MOVE 'N'  TO AUD-EOF-SW.
030700     OPEN INPUT AUDIENCE-OUT-FILE.
030800     IF NOT AUD-OUT-OK
030900         DISPLAY 'LNKDRVR - SCORED AUDIENCE OPEN FAILED, STATUS '
031000             AUD-OUT-STATUS
031100         GOBACK
031200     END-IF.
031300     PERFORM 3100-READ-AUDIENCE-RECORD.
031400     PERFORM 3200-BUILD-TABLE-ENTRY UNTIL AUD-END-OF-FILE.
031500     CLOSE AUDIENCE-OUT-FILE.
031600*----------------------------------------------------------------*
031700 3100-READ-AUDIENCE-RECORD.
031800     READ AUDIENCE-OUT-FILE INTO AUDIENCE-OUT-RECORD
031900         AT END
032000             MOVE 'Y' TO AUD-EOF-SW
032100     END-READ.
032200*----------------------------------------------------------------*
032300 3200-BUILD-TABLE-ENTRY.
032400     ADD 1 TO AUD-TABLE-SIZE.
032500     MOVE OUT-NAME           TO TBL-OUT-NAME (AUD-TABLE-SIZE).
032600     MOVE OUT-TITLE          TO TBL-OUT-TITLE (AUD-TABLE-SIZE).
032700     MOVE OUT-COMPANY        TO TBL-OUT-COMPANY (AUD-TABLE-SIZE).
032800     MOVE OUT-FUNCTION       TO TBL-OUT-FUNCTION (AUD-TABLE-SIZE).
032900     MOVE OUT-SENIORITY      TO
033000         TBL-OUT-SENIORITY (AUD-TABLE-SIZE).
033100     MOVE OUT-COMPANY-TYPE   TO
033200         TBL-OUT-COMPANY-TYPE (AUD-TABLE-SIZE).
033300     MOVE OUT-GEO            TO TBL-OUT-GEO (AUD-TABLE-SIZE).
033400     MOVE OUT-SCORE          TO TBL-OUT-SCORE (AUD-TABLE-SIZE).
033500     MOVE OUT-SCORE-REASON   TO
033600         TBL-OUT-SCORE-REASON (AUD-TABLE-SIZE).
033700     MOVE OUT-EXCLUDED       TO TBL-OUT-EXCLUDED (AUD-TABLE-SIZE).
033800     PERFORM 3100-READ-AUDIENCE-RECORD.
033900*----------------------------------------------------------------*
034000*    3500 - ONE PASS OVER THE SCORED TABLE BUILDS EVERY COUNT,   *
034100*    SCORE TOTAL, AND DISTRIBUTION TALLY THE REPORT NEEDS.       *
034200*----------------------------------------------------------------*
034300 3500-COMPUTE-REPORT-TOTALS.
034400     MOVE ZERO TO WS-TOTAL-COUNT.
034500     MOVE ZERO TO WS-VALID-COUNT.
034600     MOVE ZERO TO WS-HIGH-VALUE-ALL.
034700     MOVE ZERO TO WS-SCORE-TOTAL.
034800     IF AUD-TABLE-SIZE > ZERO
034900         PERFORM 3510-ACCUM-ONE-PROFILE
035000             VARYING AUD-TABLE-IX FROM 1 BY 1
035100             UNTIL AUD-TABLE-IX > AUD-TABLE-SIZE
035200     END-IF.
035300     PERFORM 3550-COMPUTE-AVERAGE-SCORE.
035400     PERFORM 3560-COMPUTE-HIGH-VALUE-PCT.
035500*----------------------------------------------------------------*
035600 3510-ACCUM-ONE-PROFILE.
035700     ADD 1 TO WS-TOTAL-COUNT.
035800     IF TBL-OUT-EXCLUDED (AUD-TABLE-IX) NOT = 'Y'
035900         ADD 1 TO WS-VALID-COUNT
036000         ADD TBL-OUT-SCORE (AUD-TABLE-IX) TO WS-SCORE-TOTAL
036100         PERFORM 3520-TALLY-FUNCTION
036200         PERFORM 3530-TALLY-SENIORITY
036300         PERFORM 3540-TALLY-GEOGRAPHY
036400     END-IF.
036500     IF TBL-OUT-SCORE (AUD-TABLE-IX) >= 70
036600         ADD 1 TO WS-HIGH-VALUE-ALL
036700     END-IF.
036800*----------------------------------------------------------------*
036900 3520-TALLY-FUNCTION.
037000     MOVE 'N' TO WS-FOUND-SW.
037100     MOVE ZERO TO WS-MATCH-IX.
037200     PERFORM 3521-CHECK-FUNCTION-SLOT
037300         UNTIL WS-MATCH-IX = 11 OR WS-SLOT-FOUND.
037400     IF WS-SLOT-FOUND
037500         ADD 1 TO WS-FUNC-COUNT-ENT (WS-MATCH-IX)
037600     END-IF.
037700 3521-CHECK-FUNCTION-SLOT.
037800     ADD 1 TO WS-MATCH-IX.
037900     IF WS-FUNC-NAME-ENT (WS-MATCH-IX) =
038000             TBL-OUT-FUNCTION (AUD-TABLE-IX)
038100         MOVE 'Y' TO WS-FOUND-SW
038200     END-IF.
038300*----------------------------------------------------------------*
038400 3530-TALLY-SENIORITY.
038500     MOVE 'N' TO WS-FOUND-SW.
038600     MOVE ZERO TO WS-MATCH-IX.
038700     PERFORM 3531-CHECK-SENIORITY-SLOT
038800         UNTIL WS-MATCH-IX = 7 OR WS-SLOT-FOUND.
038900     IF WS-SLOT-FOUND
039000         ADD 1 TO WS-SENIOR-COUNT-ENT (WS-MATCH-IX)
039100     END-IF.
039200 3531-CHECK-SENIORITY-SLOT.
039300     ADD 1 TO WS-MATCH-IX.
039400     IF WS-SENIOR-NAME-ENT (WS-MATCH-IX) =
039500             TBL-OUT-SENIORITY (AUD-TABLE-IX)
039600         MOVE 'Y' TO WS-FOUND-SW
039700     END-IF.
039800*----------------------------------------------------------------*
039900 3540-TALLY-GEOGRAPHY.
040000     MOVE 'N' TO WS-FOUND-SW.
040100     MOVE ZERO TO WS-MATCH-IX.
040200     PERFORM 3541-CHECK-GEOGRAPHY-SLOT
040300         UNTIL WS-MATCH-IX = 6 OR WS-SLOT-FOUND.
040400     IF WS-SLOT-FOUND
040500         ADD 1 TO WS-GEO-COUNT-ENT (WS-MATCH-IX)
040600     END-IF.
040700 3541-CHECK-GEOGRAPHY-SLOT.
040800     ADD 1 TO WS-MATCH-IX.
040900     IF WS-GEO-NAME-ENT (WS-MATCH-IX) =
041000             TBL-OUT-GEO (AUD-TABLE-IX)
041100         MOVE 'Y' TO WS-FOUND-SW
041200     END-IF.
041300*----------------------------------------------------------------*
041400 3550-COMPUTE-AVERAGE-SCORE.
041500     MOVE ZERO TO WS-AVG-SCORE-TENTHS.
041600     IF WS-VALID-COUNT > ZERO
041700         MOVE WS-SCORE-TOTAL TO WS-PCT-NUMERATOR
041800         MOVE WS-VALID-COUNT TO WS-PCT-DENOMINATOR
041900         MOVE 10             TO WS-PCT-SCALE
042000         PERFORM 9500-COMPUTE-RATIO-1DP
042100         MOVE WS-PCT-RESULT-TENTHS TO WS-AVG-SCORE-TENTHS
042200     END-IF.
042300*----------------------------------------------------------------*
042400 3560-COMPUTE-HIGH-VALUE-PCT.
042500     MOVE ZERO TO WS-HIVAL-PCT-TENTHS.
042600     IF WS-VALID-COUNT > ZERO
042700         MOVE WS-HIGH-VALUE-ALL TO WS-PCT-NUMERATOR
042800         MOVE WS-VALID-COUNT    TO WS-PCT-DENOMINATOR
042900         MOVE 1000              TO WS-PCT-SCALE
043000         PERFORM 9500-COMPUTE-RATIO-1DP
043100         MOVE WS-PCT-RESULT-TENTHS TO WS-HIVAL-PCT-TENTHS
043200     END-IF.
043300*----------------------------------------------------------------*
043400*    4000 - POST PERFORMANCE ANALYSIS SECTION (PRINTED ONLY      *
043500*    WHEN A POST WAS SUPPLIED AND LNKPOST ANALYZED IT).          *
043600*----------------------------------------------------------------*
043700 4000-PRINT-POST-SECTION.
043800     INSPECT PF-PREDICTION CONVERTING WS-LOWER-ALPHABET
043900         TO WS-UPPER-ALPHABET.
044000     MOVE 'POST PERFORMANCE ANALYSIS' TO REPORT-LINE.
044100     PERFORM 9600-WRITE-REPORT-LINE.
044200     MOVE PF-PERF-SCORE TO WS-EDIT-NUM1.
044300     STRING 'PREDICTION: '     DELIMITED BY SIZE
044400            PF-PREDICTION      DELIMITED BY SIZE
044500            '   SCORE: '       DELIMITED BY SIZE
044600            WS-EDIT-NUM1       DELIMITED BY SIZE
044700            '/100'             DELIMITED BY SIZE
044800         INTO REPORT-LINE
044900     END-STRING.
045000     PERFORM 9600-WRITE-REPORT-LINE.
045100     STRING 'REASONS: '        DELIMITED BY SIZE
045200            PF-PERF-REASON     DELIMITED BY SIZE
045300         INTO REPORT-LINE
045400     END-STRING.
045500     PERFORM 9600-WRITE-REPORT-LINE.
045600     PERFORM 9610-WRITE-BLANK-LINE.
045700     MOVE PF-WORD-COUNT TO WS-EDIT-NUM1.
045800     STRING 'WORD COUNT: '     DELIMITED BY SIZE
045900            WS-EDIT-NUM1       DELIMITED BY SIZE
046000            '    HAS QUESTION: ' DELIMITED BY SIZE
046100            PF-HAS-QUESTION    DELIMITED BY SIZE
046200         INTO REPORT-LINE
046300     END-STRING.
046400     PERFORM 9600-WRITE-REPORT-LINE.
046500     MOVE PF-HASHTAG-COUNT TO WS-EDIT-NUM2.
046600     MOVE PF-EMOJI-COUNT   TO WS-EDIT-RANK.
046700     STRING 'HASHTAGS: '       DELIMITED BY SIZE
046800            WS-EDIT-NUM2       DELIMITED BY SIZE
046900            '    EMOJIS: '     DELIMITED BY SIZE
047000            WS-EDIT-RANK       DELIMITED BY SIZE
047100         INTO REPORT-LINE
047200     END-STRING.
047300     PERFORM 9600-WRITE-REPORT-LINE.
047400     STRING 'EXTERNAL LINK: '  DELIMITED BY SIZE
047500            PF-HAS-LINK        DELIMITED BY SIZE
047600            '    CALL-TO-ACTION: ' DELIMITED BY SIZE
047700            PF-HAS-CTA         DELIMITED BY SIZE
047800         INTO REPORT-LINE
047900     END-STRING.
048000     PERFORM 9600-WRITE-REPORT-LINE.
048100     PERFORM 9610-WRITE-BLANK-LINE.
048200     MOVE 'RECOMMENDATIONS:' TO REPORT-LINE.
048300     PERFORM 9600-WRITE-REPORT-LINE.
048400     PERFORM 4100-PRINT-RECOMMENDATIONS.
048500     PERFORM 9610-WRITE-BLANK-LINE.
048600*----------------------------------------------------------------*
048700*    4100 - SAME NINE TESTS LNKPOST USES TO GRADE THE POST,      *
048800*    RESTATED HERE AS SDR-FACING ADVICE LINES, WORDED EXACTLY AS *
048900*    THE HOUSE RECOMMENDATION TEXT REQUIRES - NO PARAPHRASING.   *
049000*    IF NONE HIT, WE SAY SO RATHER THAN PRINT AN EMPTY BLOCK.    *
049100*----------------------------------------------------------------*
049200 4100-PRINT-RECOMMENDATIONS.
049300     MOVE 'N' TO WS-FOUND-SW.
049400     IF PF-WORD-COUNT < 100
049500         MOVE 'Y' TO WS-FOUND-SW
049600         MOVE '- EXPAND CONTENT TO 100-200 WORDS FOR OPTIMAL'
049700           TO REPORT-LINE
049800         PERFORM 9600-WRITE-REPORT-LINE
049900         MOVE '  ENGAGEMENT'
050000           TO REPORT-LINE
050100         PERFORM 9600-WRITE-REPORT-LINE
050200     END-IF.
050300     IF PF-WORD-COUNT > 300
050400         MOVE 'Y' TO WS-FOUND-SW
050500         MOVE '- CONSIDER SHORTENING TO UNDER 300 WORDS'
050600           TO REPORT-LINE
050700         PERFORM 9600-WRITE-REPORT-LINE
050800         MOVE '  (ATTENTION SPAN)'
050900           TO REPORT-LINE
051000         PERFORM 9600-WRITE-REPORT-LINE
051100     END-IF.
051200     IF PF-HASHTAG-COUNT = ZERO
051300         MOVE 'Y' TO WS-FOUND-SW
051400         MOVE '- ADD 3-5 RELEVANT HASHTAGS TO INCREASE'
051500           TO REPORT-LINE
051600         PERFORM 9600-WRITE-REPORT-LINE
051700         MOVE '  DISCOVERABILITY'
051800           TO REPORT-LINE
051900         PERFORM 9600-WRITE-REPORT-LINE
052000     END-IF.
052100     IF PF-HASHTAG-COUNT > 7
052200         MOVE 'Y' TO WS-FOUND-SW
052300         MOVE '- REDUCE HASHTAGS TO 3-5 FOR BETTER PERFORMANCE'
052400           TO REPORT-LINE
052500         PERFORM 9600-WRITE-REPORT-LINE
052600     END-IF.
052700     IF PF-HAS-QUESTION = 'N'
052800         MOVE 'Y' TO WS-FOUND-SW
052900         MOVE '- ADD A QUESTION TO BOOST ENGAGEMENT (E.G.,'
053000           TO REPORT-LINE
053100         PERFORM 9600-WRITE-REPORT-LINE
053200         MOVE '  "WHAT''S YOUR EXPERIENCE?")'
053300           TO REPORT-LINE
053400         PERFORM 9600-WRITE-REPORT-LINE
053500     END-IF.
053600     IF PF-HAS-CTA = 'N'
053700         MOVE 'Y' TO WS-FOUND-SW
053800         MOVE '- INCLUDE A CLEAR CALL-TO-ACTION (E.G., "LEARN'
053900           TO REPORT-LINE
054000         PERFORM 9600-WRITE-REPORT-LINE
054100         MOVE '  MORE", "COMMENT BELOW")'
054200           TO REPORT-LINE
054300         PERFORM 9600-WRITE-REPORT-LINE
054400     END-IF.
054500     IF PF-PARAGRAPH-COUNT < 3
054600         MOVE 'Y' TO WS-FOUND-SW
054700         MOVE '- BREAK TEXT INTO 3-5 SHORT PARAGRAPHS FOR'
054800           TO REPORT-LINE
054900         PERFORM 9600-WRITE-REPORT-LINE
055000         MOVE '  READABILITY'
055100           TO REPORT-LINE
055200         PERFORM 9600-WRITE-REPORT-LINE
055300     END-IF.
055400     IF PF-EMOJI-COUNT = ZERO
055500         MOVE 'Y' TO WS-FOUND-SW
055600         MOVE '- ADD 1-2 RELEVANT EMOJIS TO INCREASE VISUAL'
055700           TO REPORT-LINE
055800         PERFORM 9600-WRITE-REPORT-LINE
055900         MOVE '  APPEAL'
056000           TO REPORT-LINE
056100         PERFORM 9600-WRITE-REPORT-LINE
056200     END-IF.
056300     IF PF-EMOJI-COUNT > 3
056400         MOVE 'Y' TO WS-FOUND-SW
056500         MOVE '- REDUCE EMOJIS TO 1-3 FOR PROFESSIONAL TONE'
056600           TO REPORT-LINE
056700         PERFORM 9600-WRITE-REPORT-LINE
056800     END-IF.
056900     IF NOT WS-SLOT-FOUND
057000         MOVE 'POST IS WELL-OPTIMIZED! NO MAJOR RECOMMENDATIONS.'
057100           TO REPORT-LINE
057200         PERFORM 9600-WRITE-REPORT-LINE
057300     END-IF.
057400 5000-PRINT-AUDIENCE-SECTION.
057500     MOVE 'AUDIENCE INTELLIGENCE ANALYSIS' TO REPORT-LINE.
057600     PERFORM 9600-WRITE-REPORT-LINE.
057700     MOVE WS-TOTAL-COUNT TO WS-EDIT-NUM1.
057800     STRING 'TOTAL PROCESSED: ' DELIMITED BY SIZE
057900            WS-EDIT-NUM1        DELIMITED BY SIZE
058000         INTO REPORT-LINE
058100     END-STRING.
058200     PERFORM 9600-WRITE-REPORT-LINE.
058300     MOVE WS-VALID-COUNT TO WS-EDIT-NUM1.
058400     COMPUTE WS-EXCLUDED-COUNT = WS-TOTAL-COUNT - WS-VALID-COUNT.
058500     MOVE WS-EXCLUDED-COUNT TO WS-EDIT-NUM2.
058600     STRING 'VALID: '          DELIMITED BY SIZE
058700            WS-EDIT-NUM1       DELIMITED BY SIZE
058800            '    EXCLUDED: '   DELIMITED BY SIZE
058900            WS-EDIT-NUM2       DELIMITED BY SIZE
059000         INTO REPORT-LINE
059100     END-STRING.
059200     PERFORM 9600-WRITE-REPORT-LINE.
059300     MOVE WS-AVG-SCORE-TENTHS TO WS-PCT-RESULT-TENTHS.
059400     PERFORM 9510-FORMAT-PCT-PRINT.
059500     STRING 'AVERAGE RELEVANCE SCORE: ' DELIMITED BY SIZE
059600            WS-PCT-PRINT       DELIMITED BY SIZE
059700         INTO REPORT-LINE
059800     END-STRING.
059900     PERFORM 9600-WRITE-REPORT-LINE.
060000     MOVE WS-HIGH-VALUE-ALL TO WS-EDIT-NUM1.
060100     MOVE WS-HIVAL-PCT-TENTHS TO WS-PCT-RESULT-TENTHS.
060200     PERFORM 9510-FORMAT-PCT-PRINT.
060300     STRING 'HIGH-VALUE PROSPECTS (SCORE >= 70): ' DELIMITED
060400            BY SIZE
060500            WS-EDIT-NUM1       DELIMITED BY SIZE
060600            '  ('              DELIMITED BY SIZE
060700            WS-PCT-PRINT       DELIMITED BY SIZE
060800            '% OF VALID)'      DELIMITED BY SIZE
060900         INTO REPORT-LINE
061000     END-STRING.
061100     PERFORM 9600-WRITE-REPORT-LINE.
061200     PERFORM 9610-WRITE-BLANK-LINE.
061300     MOVE 'TOP FUNCTIONS:' TO REPORT-LINE.
061400     PERFORM 9600-WRITE-REPORT-LINE.
061500     MOVE 11 TO WS-RANK-SIZE.
061600     PERFORM 5100-COPY-FUNCTION-RANK
061700         VARYING WS-SORT-OUTER FROM 1 BY 1
061800         UNTIL WS-SORT-OUTER > 11.
061900     PERFORM 9550-SELECTION-SORT-DESC.
062000     PERFORM 5900-PRINT-TOP-5-RANK.
062100     PERFORM 9610-WRITE-BLANK-LINE.
062200     MOVE 'SENIORITY DISTRIBUTION:' TO REPORT-LINE.
062300     PERFORM 9600-WRITE-REPORT-LINE.
062400     MOVE 7 TO WS-RANK-SIZE.
062500     PERFORM 5200-COPY-SENIORITY-RANK
062600         VARYING WS-SORT-OUTER FROM 1 BY 1
062700         UNTIL WS-SORT-OUTER > 7.
062800     PERFORM 9550-SELECTION-SORT-DESC.
062900     PERFORM 5900-PRINT-TOP-5-RANK.
063000     PERFORM 9610-WRITE-BLANK-LINE.
063100     MOVE 'GEOGRAPHY DISTRIBUTION:' TO REPORT-LINE.
063200     PERFORM 9600-WRITE-REPORT-LINE.
063300     MOVE 6 TO WS-RANK-SIZE.
063400     PERFORM 5300-COPY-GEOGRAPHY-RANK
063500         VARYING WS-SORT-OUTER FROM 1 BY 1
063600         UNTIL WS-SORT-OUTER > 6.
063700     PERFORM 9550-SELECTION-SORT-DESC.
063800     PERFORM 5900-PRINT-TOP-5-RANK.
063900     PERFORM 9610-WRITE-BLANK-LINE.
064000*----------------------------------------------------------------*
064100 5100-COPY-FUNCTION-RANK.
064200     MOVE WS-FUNC-NAME-ENT (WS-SORT-OUTER)
064300         TO WS-RANK-NAME-ENT (WS-SORT-OUTER).
064400     MOVE WS-FUNC-COUNT-ENT (WS-SORT-OUTER)
064500         TO WS-RANK-COUNT-ENT (WS-SORT-OUTER).
064600*----------------------------------------------------------------*
064700 5200-COPY-SENIORITY-RANK.
064800     MOVE WS-SENIOR-NAME-ENT (WS-SORT-OUTER)
064900         TO WS-RANK-NAME-ENT (WS-SORT-OUTER).
065000     MOVE WS-SENIOR-COUNT-ENT (WS-SORT-OUTER)
065100         TO WS-RANK-COUNT-ENT (WS-SORT-OUTER).
065200*----------------------------------------------------------------*
065300 5300-COPY-GEOGRAPHY-RANK.
065400     MOVE WS-GEO-NAME-ENT (WS-SORT-OUTER)
065500         TO WS-RANK-NAME-ENT (WS-SORT-OUTER).
065600     MOVE WS-GEO-COUNT-ENT (WS-SORT-OUTER)
065700         TO WS-RANK-COUNT-ENT (WS-SORT-OUTER).
065800*----------------------------------------------------------------*
065900*    5900 - PRINT THE TOP 5 SLOTS OF WHICHEVER TABLE 9550 JUST   *
066000*    SORTED, EACH WITH ITS PERCENTAGE OF THE VALID COUNT.        *
066100*----------------------------------------------------------------*
066200 5900-PRINT-TOP-5-RANK.
066300     MOVE ZERO TO WS-PRINT-LOOP-IX.
066400     PERFORM 5910-PRINT-ONE-RANK-LINE
066500         VARYING WS-PRINT-LOOP-IX FROM 1 BY 1
066600         UNTIL WS-PRINT-LOOP-IX > 5
066700         OR WS-PRINT-LOOP-IX > WS-RANK-SIZE.
066800 5910-PRINT-ONE-RANK-LINE.
066900     MOVE WS-RANK-COUNT-ENT (WS-PRINT-LOOP-IX) TO WS-EDIT-NUM1.
067000     MOVE ZERO TO WS-PCT-RESULT-TENTHS.
067100     IF WS-VALID-COUNT > ZERO
067200         MOVE WS-RANK-COUNT-ENT (WS-PRINT-LOOP-IX)
067300             TO WS-PCT-NUMERATOR
067400         MOVE WS-VALID-COUNT TO WS-PCT-DENOMINATOR
067500         MOVE 1000           TO WS-PCT-SCALE
067600         PERFORM 9500-COMPUTE-RATIO-1DP
067700     END-IF.
067800     PERFORM 9510-FORMAT-PCT-PRINT.
067900     STRING '   '             DELIMITED BY SIZE
068000            WS-RANK-NAME-ENT (WS-PRINT-LOOP-IX)
068100                               DELIMITED BY SIZE
068200            ': '               DELIMITED BY SIZE
068300            WS-EDIT-NUM1       DELIMITED BY SIZE
068400            '  ('              DELIMITED BY SIZE
068500            WS-PCT-PRINT       DELIMITED BY SIZE
068600            '%)'               DELIMITED BY SIZE
068700         INTO REPORT-LINE
068800     END-STRING.
068900     PERFORM 9600-WRITE-REPORT-LINE.
069000*----------------------------------------------------------------*
069100*    6000 - TOP 10 HIGHEST-VALUE PROSPECTS, IN SORT ORDER (THE   *
069200*    TABLE IS ALREADY SCORE-DESCENDING FROM LNKAUDE'S SORT).     *
069300*----------------------------------------------------------------*
069400 6000-PRINT-TOP-TEN-SECTION.
069500     MOVE 'TOP 10 HIGHEST-VALUE PROSPECTS' TO REPORT-LINE.
069600     PERFORM 9600-WRITE-REPORT-LINE.
069700     PERFORM 9610-WRITE-BLANK-LINE.
069800     MOVE ZERO TO WS-TOP10-COUNT.
069900     MOVE ZERO TO AUD-TABLE-IX.
070000     PERFORM 6100-CHECK-ONE-PROSPECT
070100         VARYING AUD-TABLE-IX FROM 1 BY 1
070200         UNTIL AUD-TABLE-IX > AUD-TABLE-SIZE
070300         OR WS-TOP10-COUNT = 10.
070400*----------------------------------------------------------------*
070500 6100-CHECK-ONE-PROSPECT.
070600     IF TBL-OUT-EXCLUDED (AUD-TABLE-IX) NOT = 'Y'
070700         ADD 1 TO WS-TOP10-COUNT
070800         PERFORM 6200-PRINT-ONE-PROSPECT
070900     END-IF.
071000*----------------------------------------------------------------*
071100 6200-PRINT-ONE-PROSPECT.
071200     MOVE WS-TOP10-COUNT TO WS-EDIT-RANK.
071300     MOVE TBL-OUT-SCORE (AUD-TABLE-IX) TO WS-EDIT-SNUM.
071400     STRING '#'                DELIMITED BY SIZE
071500            WS-EDIT-RANK        DELIMITED BY SIZE
071600            '  '                DELIMITED BY SIZE
071700            TBL-OUT-NAME (AUD-TABLE-IX)
071800                                DELIMITED BY SIZE
071900            '   SCORE: '        DELIMITED BY SIZE
072000            WS-EDIT-SNUM        DELIMITED BY SIZE
072100         INTO REPORT-LINE
072200     END-STRING.
072300     PERFORM 9600-WRITE-REPORT-LINE.
072400     STRING '      '           DELIMITED BY SIZE
072500            TBL-OUT-TITLE (AUD-TABLE-IX)
072600                                DELIMITED BY SIZE
072700         INTO REPORT-LINE
072800     END-STRING.
072900     PERFORM 9600-WRITE-REPORT-LINE.
073000     STRING '      '           DELIMITED BY SIZE
073100            TBL-OUT-SENIORITY (AUD-TABLE-IX)
073200                                DELIMITED BY SIZE
073300            ' | '               DELIMITED BY SIZE
073400            TBL-OUT-FUNCTION (AUD-TABLE-IX)
073500                                DELIMITED BY SIZE
073600            ' | '               DELIMITED BY SIZE
073700            TBL-OUT-COMPANY-TYPE (AUD-TABLE-IX)
073800                                DELIMITED BY SIZE
073900            ' | '               DELIMITED BY SIZE
074000            TBL-OUT-GEO (AUD-TABLE-IX)
074100                                DELIMITED BY SIZE
074200         INTO REPORT-LINE
074300     END-STRING.
074400     PERFORM 9600-WRITE-REPORT-LINE.
074500     STRING '      REASON: '   DELIMITED BY SIZE
074600            TBL-OUT-SCORE-REASON (AUD-TABLE-IX)
074700                                DELIMITED BY SIZE
074800         INTO REPORT-LINE
074900     END-STRING.
075000     PERFORM 9600-WRITE-REPORT-LINE.
075100     PERFORM 9610-WRITE-BLANK-LINE.
075200*----------------------------------------------------------------*
075300*    7000 - STRATEGIC INSIGHTS, PRINTED ONLY WHEN A POST WAS     *
075400*    ANALYZED AND AT LEAST ONE VALID PROFILE EXISTS.             *
075500*----------------------------------------------------------------*
075600 7000-PRINT-STRATEGY-SECTION.
075700     MOVE 'STRATEGIC INSIGHTS & RECOMMENDATIONS' TO REPORT-LINE.
075800     PERFORM 9600-WRITE-REPORT-LINE.
075900     PERFORM 9610-WRITE-BLANK-LINE.
076000     MOVE WS-HIVAL-PCT-TENTHS TO WS-PCT-RESULT-TENTHS.
076100     PERFORM 9510-FORMAT-PCT-PRINT.
076200     STRING 'CONTENT/AUDIENCE ALIGNMENT: ' DELIMITED BY SIZE
076300            WS-PCT-PRINT       DELIMITED BY SIZE
076400            '%'                DELIMITED BY SIZE
076500         INTO REPORT-LINE
076600     END-STRING.
076700     PERFORM 9600-WRITE-REPORT-LINE.
076800     IF WS-HIVAL-PCT-TENTHS >= 300
076900         MOVE 'STRONG - '     TO WS-ALIGN-PREFIX
077000         STRING WS-ALIGN-PREFIX DELIMITED BY SIZE
077100             'YOUR POST IS WELL-ALIGNED WITH YOUR '
077200                            DELIMITED BY SIZE
077300             'HIGH-VALUE AUDIENCE.' DELIMITED BY SIZE
077400            INTO REPORT-LINE
077500         END-STRING
077600     ELSE
077700         IF WS-HIVAL-PCT-TENTHS >= 150
077800             MOVE 'MODERATE - ' TO WS-ALIGN-PREFIX
077900             STRING WS-ALIGN-PREFIX DELIMITED BY SIZE
078000                 'CONSIDER TAILORING CONTENT MORE CLOSELY '
078100                                DELIMITED BY SIZE
078200                 'TO YOUR TARGET SEGMENTS.' DELIMITED BY SIZE
078300                INTO REPORT-LINE
078400             END-STRING
078500         ELSE
078600             MOVE 'WEAK - '    TO WS-ALIGN-PREFIX
078700             STRING WS-ALIGN-PREFIX DELIMITED BY SIZE
078800                 'YOUR CONTENT AND AUDIENCE ARE MISALIGNED - '
078900                                DELIMITED BY SIZE
079000                 'REVISIT YOUR ICP.' DELIMITED BY SIZE
079100                INTO REPORT-LINE
079200             END-STRING
079300         END-IF
079400     END-IF.
079500     PERFORM 9600-WRITE-REPORT-LINE.
079600     PERFORM 9610-WRITE-BLANK-LINE.
079700     IF PF-PERF-SCORE < 70
079800         MOVE 'CONTENT OPTIMIZATION ADVISORY:' TO REPORT-LINE
079900         PERFORM 9600-WRITE-REPORT-LINE
080000         PERFORM 4100-PRINT-RECOMMENDATIONS
080100         PERFORM 9610-WRITE-BLANK-LINE
080200     END-IF.
080300     MOVE 'ENGAGEMENT STRATEGY - TOP PRIORITY FUNCTIONS:'
080400         TO REPORT-LINE.
080500     PERFORM 9600-WRITE-REPORT-LINE.
080600     MOVE 11 TO WS-RANK-SIZE.
080700     PERFORM 5100-COPY-FUNCTION-RANK
080800         VARYING WS-SORT-OUTER FROM 1 BY 1
080900         UNTIL WS-SORT-OUTER > 11.
081000     PERFORM 9550-SELECTION-SORT-DESC.
081100     MOVE ZERO TO WS-PRINT-LOOP-IX.
081200     PERFORM 7100-PRINT-ONE-PRIORITY-FUNCTION
081300         VARYING WS-PRINT-LOOP-IX FROM 1 BY 1
081400         UNTIL WS-PRINT-LOOP-IX > 3.
081500     PERFORM 9610-WRITE-BLANK-LINE.
081600     MOVE '- TAILOR CONTENT THEMES TO THESE FUNCTIONS'
081700         TO REPORT-LINE.
081800     PERFORM 9600-WRITE-REPORT-LINE.
081900     MOVE '- ENGAGE DIRECTLY WITH COMMENTS FROM THIS AUDIENCE'
082000         TO REPORT-LINE.
082100     PERFORM 9600-WRITE-REPORT-LINE.
082200     MOVE '- TRACK WHICH FUNCTIONS DRIVE THE MOST PROFILE VIEWS'
082300         TO REPORT-LINE.
082400     PERFORM 9600-WRITE-REPORT-LINE.
082500     PERFORM 9610-WRITE-BLANK-LINE.
082600*----------------------------------------------------------------*
082700 7100-PRINT-ONE-PRIORITY-FUNCTION.
082800     STRING '   '             DELIMITED BY SIZE
082900            WS-RANK-NAME-ENT (WS-PRINT-LOOP-IX)
083000                               DELIMITED BY SIZE
083100         INTO REPORT-LINE
083200     END-STRING.
083300     PERFORM 9600-WRITE-REPORT-LINE.
083400*----------------------------------------------------------------*
083500*    8000 - HIGH-VALUE PROSPECT EXPORT.  SCORE >= 70, NOT        *
083600*    EXCLUDED, IN THE SAME SORT ORDER AS THE SCORED TABLE.       *
083700*----------------------------------------------------------------*
083800 8000-EXPORT-PROSPECTS.
083900     MOVE ZERO TO WS-PROSPECT-COUNT.
084000     MOVE ZERO TO WS-HIGH-COUNT.
084100     MOVE ZERO TO WS-MEDIUM-COUNT.
084200     MOVE ZERO TO WS-LOW-COUNT.
084300     IF AUD-TABLE-SIZE > ZERO
084400         OPEN OUTPUT PROSPECT-FILE
084500         IF NOT PROS-OUT-OK
084600             DISPLAY 'LNKDRVR - PROSPECT FILE OPEN FAILED, '
084700                 'STATUS ' PROS-OUT-STATUS
084800             GOBACK
084900         END-IF
085000         PERFORM 8100-CHECK-ONE-CANDIDATE
085100             VARYING AUD-TABLE-IX FROM 1 BY 1
085200             UNTIL AUD-TABLE-IX > AUD-TABLE-SIZE
085300         CLOSE PROSPECT-FILE
085400     END-IF.
085500     IF WS-PROSPECT-COUNT = ZERO
085600         MOVE 'NO PROSPECTS MET THE HIGH-VALUE THRESHOLD '
085700           TO REPORT-LINE
085800         PERFORM 9600-WRITE-REPORT-LINE
085900     ELSE
086000         MOVE WS-HIGH-COUNT TO WS-EDIT-NUM1
086100         STRING 'PROSPECTS EXPORTED - HIGH: ' DELIMITED BY SIZE
086200                WS-EDIT-NUM1   DELIMITED BY SIZE
086300            INTO REPORT-LINE
086400         END-STRING
086500         PERFORM 9600-WRITE-REPORT-LINE
086600         MOVE WS-MEDIUM-COUNT TO WS-EDIT-NUM1
086700         MOVE WS-LOW-COUNT    TO WS-EDIT-NUM2
086800         STRING 'MEDIUM: '    DELIMITED BY SIZE
086900                WS-EDIT-NUM1  DELIMITED BY SIZE
087000                '   LOW: '    DELIMITED BY SIZE
087100                WS-EDIT-NUM2  DELIMITED BY SIZE
087200            INTO REPORT-LINE
087300         END-STRING
087400         PERFORM 9600-WRITE-REPORT-LINE
087500     END-IF.
087600*----------------------------------------------------------------*
087700 8100-CHECK-ONE-CANDIDATE.
087800     IF TBL-OUT-EXCLUDED (AUD-TABLE-IX) NOT = 'Y'
087900         AND TBL-OUT-SCORE (AUD-TABLE-IX) >= 70
088000         PERFORM 8200-WRITE-ONE-PROSPECT
088100     END-IF.
088200*----------------------------------------------------------------*
088300 8200-WRITE-ONE-PROSPECT.
088400     ADD 1 TO WS-PROSPECT-COUNT.
088500     IF TBL-OUT-SENIORITY (AUD-TABLE-IX) = 'c_level'
088600         OR TBL-OUT-SENIORITY (AUD-TABLE-IX) = 'vp'
088700         MOVE 'HIGH'   TO WS-PRIORITY-TEXT
088800         ADD 1 TO WS-HIGH-COUNT
088900     ELSE
089000         IF TBL-OUT-SENIORITY (AUD-TABLE-IX) = 'director'
089100             MOVE 'MEDIUM' TO WS-PRIORITY-TEXT
089200             ADD 1 TO WS-MEDIUM-COUNT
089300         ELSE
089400             MOVE 'LOW'    TO WS-PRIORITY-TEXT
089500             ADD 1 TO WS-LOW-COUNT
089600         END-IF
089700     END-IF.
089800     MOVE SPACE                  TO PROSPECT-OUT-RECORD.
089900     MOVE TBL-OUT-NAME (AUD-TABLE-IX)     TO PR-NAME.
090000     MOVE TBL-OUT-TITLE (AUD-TABLE-IX)    TO PR-TITLE.
090100     MOVE TBL-OUT-COMPANY (AUD-TABLE-IX)  TO PR-COMPANY.
090200     MOVE TBL-OUT-FUNCTION (AUD-TABLE-IX) TO PR-FUNCTION.
090300     MOVE TBL-OUT-SENIORITY (AUD-TABLE-IX) TO PR-SENIORITY.
090400     MOVE TBL-OUT-SCORE (AUD-TABLE-IX)    TO PR-SCORE.
090500     MOVE WS-PRIORITY-TEXT                TO PR-PRIORITY.
090600     MOVE TBL-OUT-SCORE-REASON (AUD-TABLE-IX)
090700         TO PR-SCORE-REASON.
090800     WRITE PROSPECT-OUT-LINE FROM PROSPECT-OUT-RECORD.
090900*----------------------------------------------------------------*
091000 9000-CLOSE-REPORT-FILE.
091100     CLOSE REPORT-FILE.
091200*----------------------------------------------------------------*
091300*    9500 - GENERIC 1-DECIMAL RATIO HELPER.  CALLER LOADS        *
091400*    WS-PCT-NUMERATOR/DENOMINATOR/SCALE FIRST.                   *
091500*----------------------------------------------------------------*
091600 9500-COMPUTE-RATIO-1DP.
091700     IF WS-PCT-DENOMINATOR = ZERO
091800         MOVE ZERO TO WS-PCT-RESULT-TENTHS
091900     ELSE
092000         COMPUTE WS-PCT-RESULT-TENTHS ROUNDED =
092100             (WS-PCT-NUMERATOR * WS-PCT-SCALE)
092200                 / WS-PCT-DENOMINATOR
092300     END-IF.
092400*----------------------------------------------------------------*
092500 9510-FORMAT-PCT-PRINT.
092600     DIVIDE WS-PCT-RESULT-TENTHS BY 10
092700         GIVING WS-PCT-PRINT-WHOLE
092800         REMAINDER WS-PCT-PRINT-TENTHS.
092900*----------------------------------------------------------------*
093000*    9550 - DESCENDING SELECTION SORT OVER WS-RANK-NAME-TABLE/   *
093100*    WS-RANK-COUNT-TABLE, SIZE WS-RANK-SIZE.  PLAIN COMP         *
093200*    SUBSCRIPTS ARE USED INSTEAD OF INDEX-NAMES SO THE INNER     *
093300*    LOOP'S "START AFTER OUTER" BOUND CAN BE COMPUTED DIRECTLY.  *
093400*----------------------------------------------------------------*
093500 9550-SELECTION-SORT-DESC.
093600     MOVE ZERO TO WS-SORT-OUTER.
093700     PERFORM 9551-SORT-ONE-PASS
093800         VARYING WS-SORT-OUTER FROM 1 BY 1
093900         UNTIL WS-SORT-OUTER >= WS-RANK-SIZE.
094000 9551-SORT-ONE-PASS.
094100     MOVE WS-SORT-OUTER TO WS-SORT-MAX-IX.
094200     COMPUTE WS-SORT-START = WS-SORT-OUTER + 1.
094300     PERFORM 9552-FIND-LARGER-SLOT
094400         VARYING WS-SORT-INNER FROM WS-SORT-START BY 1
094500         UNTIL WS-SORT-INNER > WS-RANK-SIZE.
094600     IF WS-SORT-MAX-IX NOT = WS-SORT-OUTER
094700         MOVE WS-RANK-NAME-ENT (WS-SORT-OUTER)
094800             TO WS-SORT-SWAP-NAME
094900         MOVE WS-RANK-COUNT-ENT (WS-SORT-OUTER)
095000             TO WS-SORT-SWAP-COUNT
095100         MOVE WS-RANK-NAME-ENT (WS-SORT-MAX-IX)
095200             TO WS-RANK-NAME-ENT (WS-SORT-OUTER)
095300         MOVE WS-RANK-COUNT-ENT (WS-SORT-MAX-IX)
095400             TO WS-RANK-COUNT-ENT (WS-SORT-OUTER)
095500         MOVE WS-SORT-SWAP-NAME
095600             TO WS-RANK-NAME-ENT (WS-SORT-MAX-IX)
095700         MOVE WS-SORT-SWAP-COUNT
095800             TO WS-RANK-COUNT-ENT (WS-SORT-MAX-IX)
095900     END-IF.
096000 9552-FIND-LARGER-SLOT.
096100     IF WS-RANK-COUNT-ENT (WS-SORT-INNER) >
096200             WS-RANK-COUNT-ENT (WS-SORT-MAX-IX)
096300         MOVE WS-SORT-INNER TO WS-SORT-MAX-IX
096400     END-IF.
096500*----------------------------------------------------------------*
096600 9600-WRITE-REPORT-LINE.
096700     WRITE REPORT-LINE.
096800     MOVE SPACES TO REPORT-LINE.
096900*----------------------------------------------------------------*
097000 9610-WRITE-BLANK-LINE.
097100     MOVE SPACES TO REPORT-LINE.
097200     WRITE REPORT-LINE.
