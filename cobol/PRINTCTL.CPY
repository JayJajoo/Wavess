000100*================================================================*
000200* COPYBOOK:  PRINTCTL                                            *
000300* PURPOSE:   SHARED PRINT/PAGE CONTROL AND RUN-DATE FIELDS FOR   *
000400*            THE REPORT-PRINTING MEMBER OF THE LINKEDIN-INTEL    *
000500*            JOB STREAM (LNKDRVR).  KEEP IN SYNC IF A SECOND     *
000600*            PRINT MEMBER IS EVER ADDED - COPIED INTO WORKING-   *
000610*            STORAGE, NOT LINKAGE.                                *
000700*----------------------------------------------------------------*
000800* MAINTENANCE LOG                                                *
000900* DATE       INIT  TICKET    DESCRIPTION                         *
001000* ---------- ----  --------  --------------------------------   *
001100* 03/11/1989 RPK   LNK-0001  ORIGINAL - LIFTED OUT OF THE COVID  *
001200*                            AND UNEMPLOYMENT CLAIMS REPORT JOBS *
001300*                            SO EVERY PRINT PROGRAM SHARES ONE   *
001400*                            PAGE-CONTROL COPYBOOK.              *
001500* 09/14/1991 RPK   LNK-0044  ADDED LINES-ON-PAGE AS A DATA NAME  *
001600*                            INSTEAD OF A LITERAL IN EACH PGM.   *
001700* 01/22/1999 DMH   LNK-Y2K1  YEAR 2000 READINESS - WS-CURRENT-   *
001800*                            CENTURY ADDED, 4-DIGIT YEAR KEPT.   *
001900* 06/08/2001 DMH   LNK-0103  REWORKED THE DATE GROUP TO LOAD OFF *
002000*                            ACCEPT FROM DATE/DAY/TIME - THE     *
002100*                            COMPILER UPGRADE PROJECT FLAGGED    *
002200*                            THE INTRINSIC-FUNCTION DATE MOVE AS *
002300*                            UNSUPPORTED ON THE PRODUCTION LPAR. *
002400*                            CENTURY IS NOW WINDOWED IN THE      *
002500*                            CALLING PROGRAM, NOT FUNCTION-FED.  *
002600*================================================================*
002700 01  WS-PRINT-CONTROL.
002800     05  PAGE-COUNT                  PIC S9(05) USAGE COMP
002900                                      VALUE ZERO.
003000     05  LINE-COUNT                  PIC S9(05) USAGE COMP
003100                                      VALUE ZERO.
003200     05  LINE-SPACEING               PIC S9(03) USAGE COMP
003300                                      VALUE 1.
003400     05  LINES-ON-PAGE               PIC S9(05) USAGE COMP
003500                                      VALUE 55.
003600     05  FILLER                      PIC X(08) VALUE SPACE.
003700*----------------------------------------------------------------*
003800*    RUN-DATE GROUP - POPULATED BY THE CALLING PROGRAM VIA       *
003900*    ACCEPT WS-CD-YY-MM-DD FROM DATE (YYMMDD, NO INTRINSIC       *
004000*    FUNCTIONS ON THIS BOX).  WS-CD-CENTURY IS DERIVED BY A      *
004100*    WINDOW TEST (YY < 50 = 20XX, ELSE 19XX) IN THE CALLER.      *
004200*----------------------------------------------------------------*
004300 01  WS-CURRENT-DATE-DATA.
004400     05  WS-CD-YY-MM-DD.
004500         10  WS-CD-YEAR-OF-CENTURY   PIC 99.
004600         10  WS-CD-MONTH-NUM         PIC 99.
004700         10  WS-CD-DAY-NUM           PIC 99.
004800     05  WS-CD-CENTURY               PIC 99 VALUE ZERO.
004900     05  WS-CD-FULL-YEAR             PIC 9(04) VALUE ZERO.
005000     05  WS-CURRENT-DATE-PRINT.
005100         10  WS-CDP-MONTH            PIC X(02) VALUE SPACE.
005200         10  FILLER                  PIC X(01) VALUE '/'.
005300         10  WS-CDP-DAY              PIC X(02) VALUE SPACE.
005400         10  FILLER                  PIC X(01) VALUE '/'.
005500         10  WS-CDP-YEAR             PIC X(04) VALUE SPACE.
005600*----------------------------------------------------------------*
005700*    RUN-TIME GROUP - POPULATED VIA ACCEPT WS-CT-HH-MM-SS FROM   *
005800*    TIME (HHMMSSHH, HUNDREDTHS DISCARDED BY THE CALLER).        *
005900*----------------------------------------------------------------*
006000 01  WS-CURRENT-TIME-DATA.
006100     05  WS-CT-HH-MM-SS.
006200         10  WS-CT-HOURS             PIC 99.
006300         10  WS-CT-MINUTES           PIC 99.
006400         10  WS-CT-SECONDS           PIC 99.
006500     05  FILLER                      PIC 99.
006600*----------------------------------------------------------------*
006700 01  WS-RUN-TIMESTAMP.
006800     05  WS-RUN-HH                   PIC X(02) VALUE SPACE.
006900     05  FILLER                      PIC X(01) VALUE ':'.
007000     05  WS-RUN-MM                   PIC X(02) VALUE SPACE.
007100     05  FILLER                      PIC X(01) VALUE ':'.
007200     05  WS-RUN-SS                   PIC X(02) VALUE SPACE.
007300     05  FILLER                      PIC X(21) VALUE SPACE.
