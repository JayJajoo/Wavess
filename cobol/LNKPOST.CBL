000100*================================================================*
000200* PROGRAM NAME:    LNKPOST                                      *
000300* ORIGINAL AUTHOR: R. PELLETIER-KANE                            *
000400*                                                                *
000500* MAINTENANCE LOG                                                *
000600* DATE       INIT  TICKET    DESCRIPTION                         *
000700* ---------- ----  --------  --------------------------------   *
000800* 04/02/1989 RPK   LNK-0003  ORIGINAL - FEATURE SCAN AND RULE-   *
000900*                            BASED PERFORMANCE SCORE FOR A       *
001000*                            SINGLE CANDIDATE POST.              *
001100* 11/30/1990 RPK   LNK-0026  ADDED HASHTAG AND MENTION COUNTS    *
001200*                            AFTER SDR TEAM STARTED TAGGING      *
001300*                            PROSPECTS IN DRAFT POSTS.           *
001400* 08/30/1992 TLW   LNK-0058  ADDED ALL-CAPS-WORD AND EXCLAMATION *
001500*                            COUNTS - MARKETING WANTED TONE      *
001600*                            SIGNALS BROKEN OUT ON THE REPORT.   *
001700* 02/17/1995 TLW   LNK-0079  ADDED EMOJI RUN COUNTING.  NOTE -   *
001800*                            THIS BOX HAS NO UNICODE SUPPORT SO  *
001900*                            EMOJI ARE DETECTED BY THE LEADING   *
002000*                            BYTE OF A MULTI-BYTE UTF-8 SEQUENCE *
002100*                            (HEX E2 THRU F4) RATHER THAN BY     *
002200*                            CODEPOINT.  GOOD ENOUGH FOR A COUNT *
002300*                            OF RUNS, NOT FOR TELLING ONE EMOJI  *
002400*                            FROM ANOTHER.                       *
002500* 01/22/1999 DMH   LNK-Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS   *
002600*                            IN THIS PROGRAM, NO CHANGE REQUIRED.*
002700* 06/30/2003 DMH   LNK-0105  CALLED FROM LNKDRVR NOW INSTEAD OF  *
002800*                            RUNNING STANDALONE - DRIVER WANTS   *
002900*                            THE SCORED FIELDS FOR THE COMBINED  *
003000*                            REPORT WITHOUT RE-READING OUR       *
003100*                            OUTPUT FILE.                        *
003200*================================================================*
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.     LNKPOST.
003500 AUTHOR.         R. PELLETIER-KANE.
003600 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN.   04/02/1989.
003800 DATE-COMPILED.
003900 SECURITY.       NON-CONFIDENTIAL.
004000*================================================================*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004500 SPECIAL-NAMES.
004600     CLASS WS-UPPER-CLASS   IS "A" THRU "Z"
004700     CLASS WS-LOWER-CLASS   IS "a" THRU "z"
004800     CLASS WS-WORD-CLASS    IS "0" THRU "9" "A" THRU "Z"
004900                               "a" THRU "z" "_"
005000     CLASS WS-EMOJI-LEAD-CLASS IS X"E2" THRU X"F4"
005100     CLASS WS-EMOJI-CONT-CLASS IS X"80" THRU X"BF".
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT POST-TEXT-FILE     ASSIGN TO POSTIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS POST-IN-STATUS.
005700     SELECT POST-ANALYSIS-FILE ASSIGN TO POSTOUT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS POST-OUT-STATUS.
006000*================================================================*
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  POST-TEXT-FILE     RECORDING MODE IS F.
006400 01  POST-TEXT-LINE              PIC X(200).
006500 FD  POST-ANALYSIS-FILE RECORDING MODE IS F.
006600 01  POST-ANALYSIS-LINE          PIC X(185).
006700*================================================================*
006800 WORKING-STORAGE SECTION.
006900*----------------------------------------------------------------*
007000 COPY POSTREC.
007100*----------------------------------------------------------------*
007200*    STANDALONE SCAN/TOKEN POINTERS - NOT PART OF ANY RECORD, SO   *
007300*    THEY STAND ALONE AT THE 77 LEVEL PER SHOP CODING STANDARD.    *
007400*----------------------------------------------------------------*
007500 77  WS-CHAR-POS              PIC S9(04) USAGE COMP.
007600 77  WS-TOK-START             PIC S9(04) USAGE COMP.
007700 77  WS-TOK-LEN               PIC S9(04) USAGE COMP.
007800 77  WS-SCAN-POS              PIC S9(04) USAGE COMP.
007900 77  WS-THIS-CHAR             PIC X(01).
008000*----------------------------------------------------------------*
008100 01  WS-SWITCHES-MISC.
008200     05  POST-IN-STATUS              PIC X(02) VALUE '00'.
008300         88  POST-IN-OK                        VALUE '00'.
008400         88  POST-IN-EOF                        VALUE '10'.
008500         88  POST-IN-MISSING                    VALUE '35'.
008600     05  POST-OUT-STATUS             PIC X(02) VALUE '00'.
008700         88  POST-OUT-OK                        VALUE '00'.
008800     05  END-OF-POST-SW              PIC X(01) VALUE 'N'.
008900         88  END-OF-POST                        VALUE 'Y'.
009000     05  IN-WORD-SW                  PIC X(01) VALUE 'N'.
009100         88  IN-WORD                            VALUE 'Y'.
009200     05  TOKEN-HAS-LOWER-SW          PIC X(01) VALUE 'N'.
009300         88  TOKEN-HAS-LOWER                    VALUE 'Y'.
009400     05  TOKEN-HAS-LETTER-SW         PIC X(01) VALUE 'N'.
009500         88  TOKEN-HAS-LETTER                   VALUE 'Y'.
009600     05  IN-EMOJI-RUN-SW             PIC X(01) VALUE 'N'.
009700         88  IN-EMOJI-RUN                       VALUE 'Y'.
009800     05  POST-PRESENT-SW             PIC X(01) VALUE 'N'.
009900         88  POST-IS-PRESENT                    VALUE 'Y'.
010000     05  HAS-QUESTION-SW             PIC X(01) VALUE 'N'.
010100         88  POST-HAS-QUESTION                  VALUE 'Y'.
010200     05  HAS-LINK-SW                 PIC X(01) VALUE 'N'.
010300         88  POST-HAS-LINK                      VALUE 'Y'.
010400     05  HAS-LINE-BREAKS-SW          PIC X(01) VALUE 'N'.
010500         88  POST-HAS-LINE-BREAKS               VALUE 'Y'.
010600     05  HAS-CTA-SW                  PIC X(01) VALUE 'N'.
010700         88  POST-HAS-CTA                       VALUE 'Y'.
010800     05  WS-DOMAIN-FOUND-SW          PIC X(01) VALUE 'N'.
010900         88  WS-DOMAIN-FOUND                    VALUE 'Y'.
011000*----------------------------------------------------------------*
011100 01  WS-LOWER-ALPHABET   PIC X(26) VALUE
011200     "abcdefghijklmnopqrstuvwxyz".
011300 01  WS-UPPER-ALPHABET   PIC X(26) VALUE
011400     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011500*----------------------------------------------------------------*
011600*    ONE TABLE ENTRY PER PHYSICAL INPUT LINE.  SIZED FOR A       *
011700*    500-LINE POST, WELL PAST ANYTHING LINKEDIN WILL ACCEPT.     *
011800*----------------------------------------------------------------*
011900 01  WS-LINE-COUNT            PIC S9(04) USAGE COMP VALUE ZERO.
012000 01  WS-LINE-TABLE.
012100     05  WS-LINE-ENTRY OCCURS 1 TO 500 TIMES
012200             DEPENDING ON WS-LINE-COUNT
012300             INDEXED BY WS-LINE-IX.
012400         10  WS-LINE-TEXT         PIC X(200).
012500         10  WS-LINE-TEXT-CHARS REDEFINES WS-LINE-TEXT.
012600             15  WS-LINE-CHAR     PIC X(01) OCCURS 200 TIMES.
012700         10  WS-LINE-TRIM-LEN     PIC S9(04) USAGE COMP.
012800*----------------------------------------------------------------*
012900*    WHOLE-POST WORK BUFFER - ALL LINES JOINED WITH ONE BLANK    *
013000*    BETWEEN THEM SO HASHTAGS/MENTIONS/WORDS NEVER SPAN A LINE   *
013100*    BREAK BY ACCIDENT.  SIZED FOR A GENEROUS LINKEDIN POST.     *
013200*----------------------------------------------------------------*
013300 01  WS-POST-BUFFER           PIC X(4000) VALUE SPACE.
013400 01  WS-POST-CHAR-TABLE REDEFINES WS-POST-BUFFER.
013500     05  WS-POST-CHAR         PIC X(01) OCCURS 4000 TIMES.
013600*----------------------------------------------------------------*
013700*    UPPER-CASED MIRROR OF THE BUFFER ABOVE, WITH ITS OWN CHAR    *
013800*    TABLE FOR ANY CASE-INSENSITIVE SCAN THAT NEEDS POSITIONAL    *
013900*    LOOKUP RATHER THAN A WHOLE-BUFFER INSPECT.                   *
014000*----------------------------------------------------------------*
014100 01  WS-POST-BUFFER-UPPER     PIC X(4000) VALUE SPACE.
014200 01  WS-POST-UPPER-CHAR-TABLE REDEFINES WS-POST-BUFFER-UPPER.
014300     05  WS-POST-UPPER-CHAR   PIC X(01) OCCURS 4000 TIMES.
014400 01  WS-BUFFER-LEN            PIC S9(04) USAGE COMP VALUE ZERO.
014500*----------------------------------------------------------------*
014600 01  WS-COUNTERS.
014700     05  WS-WORD-COUNT            PIC S9(05) USAGE COMP VALUE ZERO.
014800     05  WS-QUESTION-COUNT        PIC S9(03) USAGE COMP VALUE ZERO.
014900     05  WS-HASHTAG-COUNT         PIC S9(03) USAGE COMP VALUE ZERO.
015000     05  WS-MENTION-COUNT         PIC S9(03) USAGE COMP VALUE ZERO.
015100     05  WS-EXCLAIM-COUNT         PIC S9(03) USAGE COMP VALUE ZERO.
015200     05  WS-ALL-CAPS-COUNT        PIC S9(03) USAGE COMP VALUE ZERO.
015300     05  WS-EMOJI-COUNT           PIC S9(03) USAGE COMP VALUE ZERO.
015400     05  WS-LINK-COUNT            PIC S9(03) USAGE COMP VALUE ZERO.
015500     05  WS-PARA-COUNT            PIC S9(03) USAGE COMP VALUE ZERO.
015600     05  WS-CHAR-COUNT            PIC S9(06) USAGE COMP VALUE ZERO.
015700     05  WS-KEYWORD-HIT-COUNT     PIC S9(03) USAGE COMP VALUE ZERO.
015800     05  WS-ENGAGE-HIT-COUNT      PIC S9(03) USAGE COMP VALUE ZERO.
015900     05  WS-TEMP-TALLY            PIC S9(03) USAGE COMP VALUE ZERO.
016000*----------------------------------------------------------------*
016100 01  WS-SCORE-ACCUM           PIC S9(04) USAGE COMP VALUE ZERO.
016200 01  WS-OUT-SCORE-REASON      PIC X(120) VALUE SPACE.
016300 01  WS-REASON-PTR            PIC S9(03) USAGE COMP VALUE 1.
016400*================================================================*
016500 LINKAGE SECTION.
016600*----------------------------------------------------------------*
016700 01  LK-POST-PRESENT-FLAG     PIC X(01).
016800*----------------------------------------------------------------*
016900 COPY POSTREC REPLACING ==POST-ANALYSIS-RECORD==
017000                      BY ==LK-POST-ANALYSIS-RECORD==
017100                        ==PF-== BY ==LK-PF-==.
017200*================================================================*
017300 PROCEDURE DIVISION USING LK-POST-PRESENT-FLAG
017400                           LK-POST-ANALYSIS-RECORD.
017500*----------------------------------------------------------------*
017600 0000-MAIN-PROCESSING.
017700*----------------------------------------------------------------*
017800     MOVE 'N'                     TO LK-POST-PRESENT-FLAG.
017900     PERFORM 1000-OPEN-FILES.
018000     IF  POST-IN-OK
018100         PERFORM 1100-LOAD-LINE-TABLE
018200         IF  WS-LINE-COUNT > ZERO
018300             SET POST-IS-PRESENT      TO TRUE
018400             MOVE 'Y'                 TO LK-POST-PRESENT-FLAG
018500             PERFORM 2000-EXTRACT-FEATURES
018600             PERFORM 2500-SCORE-PERFORMANCE
018700             PERFORM 2600-BUILD-OUTPUT-RECORD
018800             WRITE POST-ANALYSIS-LINE FROM POST-ANALYSIS-RECORD
018900             MOVE POST-ANALYSIS-RECORD
019000                                  TO LK-POST-ANALYSIS-RECORD
019100         END-IF
019200     END-IF.
019300     PERFORM 4000-CLOSE-FILES.
019400     GOBACK.
019500*----------------------------------------------------------------*
019600 1000-OPEN-FILES.
019700*----------------------------------------------------------------*
019800     OPEN INPUT  POST-TEXT-FILE.
019900     OPEN OUTPUT POST-ANALYSIS-FILE.
020000     IF  NOT POST-OUT-OK
020100         DISPLAY 'LNKPOST - ANALYSIS OUTPUT WONT OPEN, STATUS '
020200                 POST-OUT-STATUS
020300         GO TO 4000-CLOSE-FILES
020400     END-IF.
020500*----------------------------------------------------------------*
020600 1100-LOAD-LINE-TABLE.
020700*----------------------------------------------------------------*
020800     PERFORM 1110-READ-ONE-LINE.
020900     PERFORM 1120-STORE-ONE-LINE UNTIL END-OF-POST.
021000*----------------------------------------------------------------*
021100 1110-READ-ONE-LINE.
021200*----------------------------------------------------------------*
021300     READ POST-TEXT-FILE
021400         AT END SET END-OF-POST  TO TRUE.
021500*----------------------------------------------------------------*
021600 1120-STORE-ONE-LINE.
021700*----------------------------------------------------------------*
021800     IF  WS-LINE-COUNT < 500
021900         ADD 1                    TO WS-LINE-COUNT
022000         MOVE POST-TEXT-LINE      TO WS-LINE-TEXT (WS-LINE-COUNT)
022100         PERFORM 1130-TRIM-ONE-LINE
022200     END-IF.
022300     PERFORM 1110-READ-ONE-LINE.
022400*----------------------------------------------------------------*
022500 1130-TRIM-ONE-LINE.
022600*----------------------------------------------------------------*
022700     MOVE 200                     TO WS-SCAN-POS.
022800     PERFORM 1131-DROP-TRAILING-BLANK
022900         UNTIL WS-SCAN-POS = ZERO
023000            OR WS-LINE-CHAR (WS-LINE-COUNT, WS-SCAN-POS)
023100                                    NOT = SPACE.
023200     MOVE WS-SCAN-POS TO WS-LINE-TRIM-LEN (WS-LINE-COUNT).
023300*----------------------------------------------------------------*
023400 1131-DROP-TRAILING-BLANK.
023500*----------------------------------------------------------------*
023600     SUBTRACT 1 FROM WS-SCAN-POS.
023700*----------------------------------------------------------------*
023800 2000-EXTRACT-FEATURES.
023900*----------------------------------------------------------------*
024000     PERFORM 2100-BUILD-JOINED-BUFFER.
024100     PERFORM 2150-BUILD-UPPER-BUFFER.
024200     PERFORM 2180-COUNT-PARAGRAPHS.
024300     PERFORM 2200-SCAN-CHARACTERS.
024400     PERFORM 2300-DETECT-LINKS.
024500     PERFORM 2350-DETECT-CTA-PHRASES.
024600     PERFORM 2370-COUNT-ENGAGEMENT-WORDS.
024700     PERFORM 2480-DERIVE-LENGTH-CATEGORY.
024800*----------------------------------------------------------------*
024900*    LINES ARE JOINED WITH ONE BLANK BETWEEN THEM SO A HASHTAG   *
025000*    OR WORD NEVER ACCIDENTALLY SPANS TWO SOURCE LINES.  CHAR    *
025100*    COUNT ADDS ONE FOR EACH EMBEDDED LINE BREAK, PER RULE.      *
025200*----------------------------------------------------------------*
025300 2100-BUILD-JOINED-BUFFER.
025400*----------------------------------------------------------------*
025500     MOVE SPACE                   TO WS-POST-BUFFER.
025600     MOVE ZERO                    TO WS-BUFFER-LEN.
025700     MOVE ZERO                    TO WS-CHAR-COUNT.
025800     PERFORM 2110-APPEND-ONE-LINE
025900         VARYING WS-LINE-IX FROM 1 BY 1
026000             UNTIL WS-LINE-IX > WS-LINE-COUNT.
026100     IF WS-LINE-COUNT > 1
026200         ADD WS-LINE-COUNT TO WS-CHAR-COUNT
026300         SUBTRACT 1 FROM WS-CHAR-COUNT
026400         SET POST-HAS-LINE-BREAKS TO TRUE
026500     END-IF.
026600*----------------------------------------------------------------*
026700 2110-APPEND-ONE-LINE.
026800*----------------------------------------------------------------*
026900     IF WS-LINE-IX > 1
027000         ADD 1                    TO WS-BUFFER-LEN
027100         IF WS-BUFFER-LEN <= 4000
027200             MOVE SPACE TO WS-POST-CHAR (WS-BUFFER-LEN)
027300         END-IF
027400     END-IF.
027500     ADD WS-LINE-TRIM-LEN (WS-LINE-IX) TO WS-CHAR-COUNT.
027600     IF WS-LINE-TRIM-LEN (WS-LINE-IX) > ZERO
027700         AND WS-BUFFER-LEN + WS-LINE-TRIM-LEN (WS-LINE-IX) <= 4000
027800         MOVE WS-LINE-TEXT (WS-LINE-IX)
027900                      (1 : WS-LINE-TRIM-LEN (WS-LINE-IX))
028000           TO WS-POST-BUFFER
028100                      (WS-BUFFER-LEN + 1 :
028200                       WS-LINE-TRIM-LEN (WS-LINE-IX))
028300         ADD WS-LINE-TRIM-LEN (WS-LINE-IX) TO WS-BUFFER-LEN
028400     END-IF.
028500*----------------------------------------------------------------*
028600*    ADD ONE TRAILING BLANK PAST THE LAST CHARACTER SO THE       *
028700*    CHARACTER SCAN ALWAYS SEES A CLOSING DELIMITER FOR THE      *
028800*    FINAL WORD, THEN UPPERCASE A SEPARATE COPY FOR KEYWORD      *
028900*    AND PHRASE TESTS.                                           *
029000*----------------------------------------------------------------*
029100 2150-BUILD-UPPER-BUFFER.
029200*----------------------------------------------------------------*
029300     MOVE WS-POST-BUFFER          TO WS-POST-BUFFER-UPPER.
029400     INSPECT WS-POST-BUFFER-UPPER
029500         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
029600     ADD 1                        TO WS-BUFFER-LEN.
029700*----------------------------------------------------------------*
029800 2180-COUNT-PARAGRAPHS.
029900*----------------------------------------------------------------*
030000     MOVE ZERO                    TO WS-PARA-COUNT.
030100     PERFORM 2181-COUNT-ONE-LINE
030200         VARYING WS-LINE-IX FROM 1 BY 1
030300             UNTIL WS-LINE-IX > WS-LINE-COUNT.
030400*----------------------------------------------------------------*
030500 2181-COUNT-ONE-LINE.
030600*----------------------------------------------------------------*
030700     IF WS-LINE-TRIM-LEN (WS-LINE-IX) > ZERO
030800         ADD 1                    TO WS-PARA-COUNT
030900     END-IF.
031000*----------------------------------------------------------------*
031100*    SINGLE LEFT-TO-RIGHT PASS OVER THE JOINED BUFFER.  DRIVES   *
031200*    WORD COUNT, ALL-CAPS-WORD COUNT, '?'/'!' COUNTS, HASHTAG    *
031300*    AND MENTION COUNTS, AND THE EMOJI-LEAD-BYTE RUN COUNT.      *
031400*----------------------------------------------------------------*
031500 2200-SCAN-CHARACTERS.
031600*----------------------------------------------------------------*
031700     MOVE ZERO                    TO WS-WORD-COUNT
031800                                     WS-QUESTION-COUNT
031900                                     WS-EXCLAIM-COUNT
032000                                     WS-HASHTAG-COUNT
032100                                     WS-MENTION-COUNT
032200                                     WS-ALL-CAPS-COUNT
032300                                     WS-EMOJI-COUNT.
032400     MOVE 'N'                     TO IN-WORD-SW
032500                                     IN-EMOJI-RUN-SW.
032600     PERFORM 2210-SCAN-ONE-CHAR
032700         VARYING WS-CHAR-POS FROM 1 BY 1
032800             UNTIL WS-CHAR-POS > WS-BUFFER-LEN.
032900*----------------------------------------------------------------*
033000 2210-SCAN-ONE-CHAR.
033100*----------------------------------------------------------------*
033200     MOVE WS-POST-CHAR (WS-CHAR-POS) TO WS-THIS-CHAR.
033300     IF WS-THIS-CHAR = SPACE
033400         PERFORM 2220-END-TOKEN-IF-IN-WORD
033500     ELSE
033600         IF NOT IN-WORD
033700             PERFORM 2230-START-NEW-TOKEN
033800         END-IF
033900         PERFORM 2240-UPDATE-TOKEN-FLAGS
034000         PERFORM 2250-CHECK-PUNCTUATION
034100     END-IF.
034200     PERFORM 2270-CHECK-EMOJI-LEAD.
034300*----------------------------------------------------------------*
034400 2220-END-TOKEN-IF-IN-WORD.
034500*----------------------------------------------------------------*
034600     IF IN-WORD
034700         PERFORM 2221-CHECK-ALL-CAPS-TOKEN
034800         MOVE 'N'                 TO IN-WORD-SW
034900     END-IF.
035000*----------------------------------------------------------------*
035100 2221-CHECK-ALL-CAPS-TOKEN.
035200*----------------------------------------------------------------*
035300     COMPUTE WS-TOK-LEN = WS-CHAR-POS - WS-TOK-START.
035400     IF  TOKEN-HAS-LETTER
035500         AND NOT TOKEN-HAS-LOWER
035600         AND WS-TOK-LEN > 2
035700         AND WS-POST-CHAR (WS-TOK-START) NOT = '#'
035800         ADD 1                    TO WS-ALL-CAPS-COUNT
035900     END-IF.
036000*----------------------------------------------------------------*
036100 2230-START-NEW-TOKEN.
036200*----------------------------------------------------------------*
036300     ADD 1                        TO WS-WORD-COUNT.
036400     SET IN-WORD                  TO TRUE.
036500     MOVE WS-CHAR-POS             TO WS-TOK-START.
036600     MOVE 'N'                     TO TOKEN-HAS-LOWER-SW
036700                                     TOKEN-HAS-LETTER-SW.
036800*----------------------------------------------------------------*
036900 2240-UPDATE-TOKEN-FLAGS.
037000*----------------------------------------------------------------*
037100     IF WS-THIS-CHAR IS WS-LOWER-CLASS
037200         SET TOKEN-HAS-LOWER      TO TRUE
037300         SET TOKEN-HAS-LETTER     TO TRUE
037400     ELSE
037500         IF WS-THIS-CHAR IS WS-UPPER-CLASS
037600             SET TOKEN-HAS-LETTER TO TRUE
037700         END-IF
037800     END-IF.
037900*----------------------------------------------------------------*
038000 2250-CHECK-PUNCTUATION.
038100*----------------------------------------------------------------*
038200     IF WS-THIS-CHAR = '?'
038300         ADD 1                    TO WS-QUESTION-COUNT
038400     END-IF.
038500     IF WS-THIS-CHAR = '!'
038600         ADD 1                    TO WS-EXCLAIM-COUNT
038700     END-IF.
038800     IF WS-THIS-CHAR = '#'
038900         AND WS-CHAR-POS < WS-BUFFER-LEN
039000         AND WS-POST-CHAR (WS-CHAR-POS + 1) IS WS-WORD-CLASS
039100         ADD 1                    TO WS-HASHTAG-COUNT
039200     END-IF.
039300     IF WS-THIS-CHAR = '@'
039400         AND WS-CHAR-POS < WS-BUFFER-LEN
039500         AND WS-POST-CHAR (WS-CHAR-POS + 1) IS WS-WORD-CLASS
039600         ADD 1                    TO WS-MENTION-COUNT
039700     END-IF.
039800*----------------------------------------------------------------*
039900*    THIS SHOP HAS NO UNICODE SUPPORT - AN EMOJI IS APPROXIMATED *
040000*    AS A RUN OF BYTES STARTING WITH A UTF-8 LEAD BYTE IN THE    *
040100*    X'E2' THRU X'F4' RANGE AND CONTINUING THROUGH ANY           *
040200*    CONTINUATION BYTES (X'80' THRU X'BF').  A RUN OF LEAD-PLUS- *
040300*    CONTINUATION BYTES WITH NO PLAIN CHARACTER BETWEEN THEM     *
040400*    IS TREATED AS ONE EMOJI CHARACTER, NOT ONE PER BYTE - THAT  *
040500*    IS CLOSE ENOUGH TO TRUE GLYPH COUNTING FOR THIS REPORT.     *
040600*----------------------------------------------------------------*
040700 2270-CHECK-EMOJI-LEAD.
040800*----------------------------------------------------------------*
040900     IF WS-THIS-CHAR IS WS-EMOJI-LEAD-CLASS
041000         IF NOT IN-EMOJI-RUN
041100             ADD 1                TO WS-EMOJI-COUNT
041200             SET IN-EMOJI-RUN     TO TRUE
041300         END-IF
041400     ELSE
041500         IF WS-THIS-CHAR IS NOT WS-EMOJI-CONT-CLASS
041600             MOVE 'N'             TO IN-EMOJI-RUN-SW
041700         END-IF
041800     END-IF.
041900*----------------------------------------------------------------*
042000*    A LINK MARKER ALONE ("HTTP://" OR "HTTPS://") IS NOT ENOUGH  *
042100*    TO COUNT AS A LINK - STRAY TEXT LIKE "SEE HTTPS://" WITH     *
042200*    NOTHING AFTER IT SHOULD NOT BE TALLIED.  ONCE A MARKER IS    *
042300*    FOUND WE SCAN THE UNBROKEN RUN OF CHARACTERS THAT FOLLOWS    *
042400*    IT LOOKING FOR A WORD-CHARACTER "." WORD-CHARACTER SHAPE -   *
042500*    A STAND-IN FOR A REAL HOST.DOMAIN BEFORE WE COUNT THE HIT.   *
042600*----------------------------------------------------------------*
042700 2300-DETECT-LINKS.
042800*----------------------------------------------------------------*
042900     MOVE ZERO                    TO WS-LINK-COUNT.
043000     PERFORM 2310-SCAN-FOR-LINK-MARKER
043100         VARYING WS-CHAR-POS FROM 1 BY 1
043200             UNTIL WS-CHAR-POS > WS-BUFFER-LEN.
043300     IF WS-LINK-COUNT > ZERO
043400         SET POST-HAS-LINK        TO TRUE
043500     END-IF.
043600*----------------------------------------------------------------*
043700 2310-SCAN-FOR-LINK-MARKER.
043800*----------------------------------------------------------------*
043900     IF  WS-CHAR-POS + 7 NOT > 4000
044000         AND WS-POST-BUFFER-UPPER (WS-CHAR-POS : 8) = "HTTPS://"
044100         COMPUTE WS-TOK-START = WS-CHAR-POS + 8
044200         PERFORM 2320-CHECK-DOMAIN-AFTER-MARKER
044300     ELSE
044400         IF  WS-CHAR-POS + 6 NOT > 4000
044500             AND WS-POST-BUFFER-UPPER (WS-CHAR-POS : 7) = "HTTP://"
044600             COMPUTE WS-TOK-START = WS-CHAR-POS + 7
044700             PERFORM 2320-CHECK-DOMAIN-AFTER-MARKER
044800         END-IF
044900     END-IF.
045000*----------------------------------------------------------------*
045100 2320-CHECK-DOMAIN-AFTER-MARKER.
045200*----------------------------------------------------------------*
045300     MOVE 'N'                     TO WS-DOMAIN-FOUND-SW.
045400     MOVE WS-TOK-START            TO WS-SCAN-POS.
045500     PERFORM 2330-SCAN-ONE-DOMAIN-CHAR
045600         UNTIL WS-DOMAIN-FOUND
045700            OR WS-SCAN-POS > WS-BUFFER-LEN
045800            OR WS-POST-UPPER-CHAR (WS-SCAN-POS) = SPACE.
045900     IF WS-DOMAIN-FOUND
046000         ADD 1                    TO WS-LINK-COUNT
046100     END-IF.
046200*----------------------------------------------------------------*
046300 2330-SCAN-ONE-DOMAIN-CHAR.
046400*----------------------------------------------------------------*
046500     IF  WS-SCAN-POS < WS-BUFFER-LEN
046600         AND WS-POST-UPPER-CHAR (WS-SCAN-POS)     = '.'
046700         AND WS-POST-UPPER-CHAR (WS-SCAN-POS - 1) IS WS-WORD-CLASS
046800         AND WS-POST-UPPER-CHAR (WS-SCAN-POS + 1) IS WS-WORD-CLASS
046900         SET WS-DOMAIN-FOUND      TO TRUE
047000     END-IF.
047100     ADD 1                        TO WS-SCAN-POS.
047200*----------------------------------------------------------------*
047300 2350-DETECT-CTA-PHRASES.
047400*----------------------------------------------------------------*
047500     MOVE ZERO                    TO WS-TEMP-TALLY.
047600     INSPECT WS-POST-BUFFER-UPPER TALLYING WS-TEMP-TALLY
047700         FOR ALL "LEARN MORE"     FOR ALL "READ MORE"
047800         FOR ALL "CLICK HERE"     FOR ALL "SIGN UP"
047900         FOR ALL "REGISTER"       FOR ALL "JOIN US"
048000         FOR ALL "GET STARTED"    FOR ALL "DOWNLOAD"
048100         FOR ALL "CHECK OUT"      FOR ALL "DISCOVER"
048200         FOR ALL "EXPLORE"        FOR ALL "FIND OUT"
048300         FOR ALL "SEE HOW"        FOR ALL "BOOK"
048400         FOR ALL "APPLY"          FOR ALL "COMMENT BELOW"
048500         FOR ALL "SHARE YOUR"     FOR ALL "WHAT DO YOU THINK"
048600         FOR ALL "TELL US"        FOR ALL "LET US KNOW".
048700     IF WS-TEMP-TALLY > ZERO
048800         SET POST-HAS-CTA         TO TRUE
048900     END-IF.
049000*----------------------------------------------------------------*
049100*    WE CREDIT DISTINCT ENGAGEMENT PHRASES MATCHED, NOT TOTAL    *
049200*    HITS, SO EACH PHRASE GETS ITS OWN TALLY AND ITS OWN TEST.   *
049300*----------------------------------------------------------------*
049400 2370-COUNT-ENGAGEMENT-WORDS.
049500*----------------------------------------------------------------*
049600     MOVE ZERO                    TO WS-ENGAGE-HIT-COUNT.
049700     PERFORM 2371-TEST-ENGAGE-WORD.
049800*----------------------------------------------------------------*
049900 2371-TEST-ENGAGE-WORD.
050000*----------------------------------------------------------------*
050100     MOVE ZERO                    TO WS-TEMP-TALLY.
050200     INSPECT WS-POST-BUFFER-UPPER
050300         TALLYING WS-TEMP-TALLY FOR ALL "QUESTION".
050400     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
050500     MOVE ZERO                    TO WS-TEMP-TALLY.
050600     INSPECT WS-POST-BUFFER-UPPER
050700         TALLYING WS-TEMP-TALLY FOR ALL "?".
050800     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
050900     MOVE ZERO                    TO WS-TEMP-TALLY.
051000     INSPECT WS-POST-BUFFER-UPPER
051100         TALLYING WS-TEMP-TALLY FOR ALL "WHAT".
051200     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
051300     MOVE ZERO                    TO WS-TEMP-TALLY.
051400     INSPECT WS-POST-BUFFER-UPPER
051500         TALLYING WS-TEMP-TALLY FOR ALL "HOW".
051600     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
051700     MOVE ZERO                    TO WS-TEMP-TALLY.
051800     INSPECT WS-POST-BUFFER-UPPER
051900         TALLYING WS-TEMP-TALLY FOR ALL "WHY".
052000     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
052100     MOVE ZERO                    TO WS-TEMP-TALLY.
052200     INSPECT WS-POST-BUFFER-UPPER
052300         TALLYING WS-TEMP-TALLY FOR ALL "SHARE".
052400     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
052500     MOVE ZERO                    TO WS-TEMP-TALLY.
052600     INSPECT WS-POST-BUFFER-UPPER
052700         TALLYING WS-TEMP-TALLY FOR ALL "THOUGHTS".
052800     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
052900     MOVE ZERO                    TO WS-TEMP-TALLY.
053000     INSPECT WS-POST-BUFFER-UPPER
053100         TALLYING WS-TEMP-TALLY FOR ALL "EXPERIENCE".
053200     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
053300     MOVE ZERO                    TO WS-TEMP-TALLY.
053400     INSPECT WS-POST-BUFFER-UPPER
053500         TALLYING WS-TEMP-TALLY FOR ALL "STORY".
053600     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
053700     MOVE ZERO                    TO WS-TEMP-TALLY.
053800     INSPECT WS-POST-BUFFER-UPPER
053900         TALLYING WS-TEMP-TALLY FOR ALL "ANNOUNCEMENT".
054000     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
054100     MOVE ZERO                    TO WS-TEMP-TALLY.
054200     INSPECT WS-POST-BUFFER-UPPER
054300         TALLYING WS-TEMP-TALLY FOR ALL "EXCITED".
054400     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
054500     MOVE ZERO                    TO WS-TEMP-TALLY.
054600     INSPECT WS-POST-BUFFER-UPPER
054700         TALLYING WS-TEMP-TALLY FOR ALL "PROUD".
054800     IF WS-TEMP-TALLY > ZERO ADD 1 TO WS-ENGAGE-HIT-COUNT END-IF.
054900*----------------------------------------------------------------*
055000 2480-DERIVE-LENGTH-CATEGORY.
055100*----------------------------------------------------------------*
055200     IF WS-WORD-COUNT < 50
055300         MOVE "short"             TO PF-LENGTH-CATEGORY
055400     ELSE
055500         IF WS-WORD-COUNT < 150
055600             MOVE "medium"        TO PF-LENGTH-CATEGORY
055700         ELSE
055800             IF WS-WORD-COUNT < 300
055900                 MOVE "long"      TO PF-LENGTH-CATEGORY
056000             ELSE
056100                 MOVE "very_long" TO PF-LENGTH-CATEGORY
056200             END-IF
056300         END-IF
056400     END-IF.
056500*----------------------------------------------------------------*
056600*    ADDITIVE PERFORMANCE SCORE - SAME "+"-JOIN REASON-STRING    *
056700*    PATTERN USED IN THE ICP RELEVANCE SCORER OVER IN LNKAUDE.   *
056800*----------------------------------------------------------------*
056900 2500-SCORE-PERFORMANCE.
057000*----------------------------------------------------------------*
057100     MOVE ZERO                    TO WS-SCORE-ACCUM.
057200     MOVE SPACE                   TO WS-OUT-SCORE-REASON.
057300     MOVE 1                       TO WS-REASON-PTR.
057400     PERFORM 2510-SCORE-WORD-COUNT
057500         THRU 2580-SCORE-ENGAGEMENT.
057600     IF WS-SCORE-ACCUM > 100
057700         MOVE 100                 TO WS-SCORE-ACCUM
057800     END-IF.
057900     IF WS-REASON-PTR = 1
058000         MOVE "NoOptimization"    TO WS-OUT-SCORE-REASON
058100     END-IF.
058200     PERFORM 2598-DERIVE-PREDICTION.
058300*----------------------------------------------------------------*
058400 2510-SCORE-WORD-COUNT.
058500*----------------------------------------------------------------*
058600     IF WS-WORD-COUNT >= 100 AND WS-WORD-COUNT <= 200
058700         ADD 20                   TO WS-SCORE-ACCUM
058800         PERFORM 2599-APPEND-PLUS-IF-NEEDED
058900         STRING "OptimalLength" DELIMITED SIZE
059000             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
059100     ELSE
059200         IF (WS-WORD-COUNT >= 50 AND WS-WORD-COUNT <= 99)
059300             OR (WS-WORD-COUNT >= 201 AND WS-WORD-COUNT <= 300)
059400             ADD 10               TO WS-SCORE-ACCUM
059500             PERFORM 2599-APPEND-PLUS-IF-NEEDED
059600             STRING "GoodLength" DELIMITED SIZE
059700               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
059800         ELSE
059900             IF WS-WORD-COUNT < 50
060000                 ADD 5            TO WS-SCORE-ACCUM
060100                 PERFORM 2599-APPEND-PLUS-IF-NEEDED
060200                 STRING "TooShort" DELIMITED SIZE
060300               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
060400             ELSE
060500                 ADD 5            TO WS-SCORE-ACCUM
060600                 PERFORM 2599-APPEND-PLUS-IF-NEEDED
060700                 STRING "TooLong" DELIMITED SIZE
060800               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
060900             END-IF
061000         END-IF
061100     END-IF.
061200*----------------------------------------------------------------*
061300 2520-SCORE-HASHTAGS.
061400*----------------------------------------------------------------*
061500     IF WS-HASHTAG-COUNT >= 3 AND WS-HASHTAG-COUNT <= 5
061600         ADD 15                   TO WS-SCORE-ACCUM
061700         PERFORM 2599-APPEND-PLUS-IF-NEEDED
061800         STRING "OptimalHashtags" DELIMITED SIZE
061900             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
062000     ELSE
062100         IF (WS-HASHTAG-COUNT >= 1 AND WS-HASHTAG-COUNT <= 2)
062200             OR (WS-HASHTAG-COUNT >= 6 AND WS-HASHTAG-COUNT <= 7)
062300             ADD 8                TO WS-SCORE-ACCUM
062400             PERFORM 2599-APPEND-PLUS-IF-NEEDED
062500             STRING "GoodHashtags" DELIMITED SIZE
062600               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
062700         ELSE
062800             IF WS-HASHTAG-COUNT > 7
062900                 ADD 3            TO WS-SCORE-ACCUM
063000                 PERFORM 2599-APPEND-PLUS-IF-NEEDED
063100                 STRING "TooManyHashtags" DELIMITED SIZE
063200               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
063300             END-IF
063400         END-IF
063500     END-IF.
063600*----------------------------------------------------------------*
063700 2530-SCORE-QUESTION.
063800*----------------------------------------------------------------*
063900     IF WS-QUESTION-COUNT > ZERO
064000         ADD 15                   TO WS-SCORE-ACCUM
064100         PERFORM 2599-APPEND-PLUS-IF-NEEDED
064200         STRING "HasQuestion" DELIMITED SIZE
064300             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
064400     END-IF.
064500*----------------------------------------------------------------*
064600 2540-SCORE-CTA.
064700*----------------------------------------------------------------*
064800     IF POST-HAS-CTA
064900         ADD 15                   TO WS-SCORE-ACCUM
065000         PERFORM 2599-APPEND-PLUS-IF-NEEDED
065100         STRING "HasCTA" DELIMITED SIZE
065200             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
065300     END-IF.
065400*----------------------------------------------------------------*
065500 2550-SCORE-PARAGRAPHS.
065600*----------------------------------------------------------------*
065700     IF WS-PARA-COUNT >= 3 AND WS-PARA-COUNT <= 5
065800         ADD 10                   TO WS-SCORE-ACCUM
065900         PERFORM 2599-APPEND-PLUS-IF-NEEDED
066000         STRING "GoodStructure" DELIMITED SIZE
066100             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
066200     ELSE
066300         IF WS-PARA-COUNT >= 1 AND WS-PARA-COUNT <= 2
066400             ADD 5                TO WS-SCORE-ACCUM
066500             PERFORM 2599-APPEND-PLUS-IF-NEEDED
066600             STRING "SingleParagraph" DELIMITED SIZE
066700               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
066800         END-IF
066900     END-IF.
067000*----------------------------------------------------------------*
067100 2560-SCORE-EMOJIS.
067200*----------------------------------------------------------------*
067300     IF WS-EMOJI-COUNT >= 1 AND WS-EMOJI-COUNT <= 3
067400         ADD 10                   TO WS-SCORE-ACCUM
067500         PERFORM 2599-APPEND-PLUS-IF-NEEDED
067600         STRING "GoodEmojis" DELIMITED SIZE
067700             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
067800     ELSE
067900         IF WS-EMOJI-COUNT > 3
068000             ADD 5                TO WS-SCORE-ACCUM
068100             PERFORM 2599-APPEND-PLUS-IF-NEEDED
068200             STRING "ManyEmojis" DELIMITED SIZE
068300               INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
068400         END-IF
068500     END-IF.
068600*----------------------------------------------------------------*
068700 2570-SCORE-LINK.
068800*----------------------------------------------------------------*
068900     IF POST-HAS-LINK
069000         ADD 10                   TO WS-SCORE-ACCUM
069100         PERFORM 2599-APPEND-PLUS-IF-NEEDED
069200         STRING "HasLink" DELIMITED SIZE
069300             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
069400     END-IF.
069500*----------------------------------------------------------------*
069600 2580-SCORE-ENGAGEMENT.
069700*----------------------------------------------------------------*
069800     IF WS-ENGAGE-HIT-COUNT >= 2
069900         ADD 5                    TO WS-SCORE-ACCUM
070000         PERFORM 2599-APPEND-PLUS-IF-NEEDED
070100         STRING "EngagementWords" DELIMITED SIZE
070200             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
070300     END-IF.
070400*----------------------------------------------------------------*
070500 2598-DERIVE-PREDICTION.
070600*----------------------------------------------------------------*
070700     IF WS-SCORE-ACCUM >= 75
070800         MOVE "overperform"       TO PF-PREDICTION
070900     ELSE
071000         IF WS-SCORE-ACCUM >= 50
071100             MOVE "average"       TO PF-PREDICTION
071200         ELSE
071300             MOVE "underperform"  TO PF-PREDICTION
071400         END-IF
071500     END-IF.
071600*----------------------------------------------------------------*
071700 2599-APPEND-PLUS-IF-NEEDED.
071800*----------------------------------------------------------------*
071900     IF WS-REASON-PTR > 1
072000         STRING "+" DELIMITED SIZE
072100             INTO WS-OUT-SCORE-REASON WITH POINTER WS-REASON-PTR
072200     END-IF.
072300*----------------------------------------------------------------*
072400 2600-BUILD-OUTPUT-RECORD.
072500*----------------------------------------------------------------*
072600     MOVE WS-WORD-COUNT           TO PF-WORD-COUNT.
072700     MOVE WS-CHAR-COUNT           TO PF-CHAR-COUNT.
072800     MOVE 'N'                     TO PF-HAS-QUESTION.
072900     IF WS-QUESTION-COUNT > ZERO
073000         MOVE 'Y'                 TO PF-HAS-QUESTION
073100     END-IF.
073200     MOVE WS-QUESTION-COUNT       TO PF-QUESTION-COUNT.
073300     MOVE WS-HASHTAG-COUNT        TO PF-HASHTAG-COUNT.
073400     MOVE WS-EMOJI-COUNT          TO PF-EMOJI-COUNT.
073500     MOVE 'N'                     TO PF-HAS-LINK.
073600     IF POST-HAS-LINK             MOVE 'Y' TO PF-HAS-LINK END-IF.
073700     MOVE WS-LINK-COUNT           TO PF-LINK-COUNT.
073800     MOVE 'N'                     TO PF-HAS-LINE-BREAKS.
073900     IF POST-HAS-LINE-BREAKS MOVE 'Y' TO PF-HAS-LINE-BREAKS END-IF.
074000     MOVE WS-PARA-COUNT           TO PF-PARAGRAPH-COUNT.
074100     MOVE 'N'                     TO PF-HAS-CTA.
074200     IF POST-HAS-CTA              MOVE 'Y' TO PF-HAS-CTA END-IF.
074300     MOVE WS-MENTION-COUNT        TO PF-MENTIONS-COUNT.
074400     MOVE WS-ALL-CAPS-COUNT       TO PF-ALL-CAPS-WORDS.
074500     MOVE WS-EXCLAIM-COUNT        TO PF-EXCLAMATION-COUNT.
074600     MOVE WS-SCORE-ACCUM          TO PF-PERF-SCORE.
074700     MOVE WS-OUT-SCORE-REASON (1:120) TO PF-PERF-REASON.
074800*----------------------------------------------------------------*
074900 4000-CLOSE-FILES.
075000*----------------------------------------------------------------*
075100     CLOSE POST-TEXT-FILE.
075200     CLOSE POST-ANALYSIS-FILE.
