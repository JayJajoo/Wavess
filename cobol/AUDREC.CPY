000100*================================================================*
000200* COPYBOOK:  AUDREC                                              *
000300* PURPOSE:   AUDIENCE PROFILE RECORD LAYOUTS FOR THE LINKEDIN    *
000400*            AUDIENCE INTELLIGENCE ENGINE (LNKAUDE) - THE RAW    *
000500*            INBOUND PROFILE AND THE SCORED OUTBOUND PROFILE.    *
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG                                                *
000800* DATE       INIT  TICKET    DESCRIPTION                         *
000900* ---------- ----  --------  --------------------------------   *
001000* 02/06/1989 RPK   LNK-0002  ORIGINAL LAYOUT FOR THE AUDIENCE    *
001100*                            SCORING JOB.                        *
001200* 07/19/1990 RPK   LNK-0019  ADDED OUT-COMPANY-TYPE AFTER SALES  *
001300*                            TEAM ASKED FOR A FINTECH/CONSULTING *
001400*                            BREAKOUT ON THE PROSPECT LIST.      *
001500* 01/22/1999 DMH   LNK-Y2K1  YEAR 2000 REVIEW - NO DATE FIELDS   *
001600*                            IN THIS RECORD, NO CHANGE REQUIRED. *
001700*================================================================*
001800 01  AUDIENCE-IN-RECORD.
001900     05  IN-NAME                     PIC X(40).
002000     05  IN-TITLE                    PIC X(120).
002100     05  FILLER                      PIC X(05).
002200*----------------------------------------------------------------*
002300 01  AUDIENCE-OUT-RECORD.
002400     05  OUT-NAME                    PIC X(40).
002500     05  OUT-TITLE                   PIC X(120).
002600     05  OUT-COMPANY                 PIC X(40).
002700     05  OUT-FUNCTION                PIC X(12).
002800     05  OUT-SENIORITY               PIC X(10).
002900     05  OUT-COMPANY-TYPE            PIC X(12).
003000     05  OUT-GEO                     PIC X(15).
003100     05  OUT-SCORE                   PIC S9(3)
003200                                      SIGN IS LEADING SEPARATE.
003300     05  FILLER                      PIC X(01) VALUE SPACE.
003400     05  OUT-SCORE-REASON            PIC X(60).
003500     05  OUT-EXCLUDED                PIC X(01).
003600     05  FILLER                      PIC X(09) VALUE SPACE.
