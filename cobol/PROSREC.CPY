000100*================================================================*
000200* COPYBOOK:  PROSREC                                             *
000300* PURPOSE:   HIGH-VALUE PROSPECT EXPORT RECORD, WRITTEN BY THE   *
000400*            REPORT/EXPORT DRIVER (LNKDRVR) FOR HAND-OFF TO THE  *
000500*            SALES DEVELOPMENT TEAM'S OUTREACH TOOL.             *
000600*----------------------------------------------------------------*
000700* MAINTENANCE LOG                                                *
000800* DATE       INIT  TICKET    DESCRIPTION                         *
000900* ---------- ----  --------  --------------------------------   *
001000* 05/14/1990 RPK   LNK-0021  ORIGINAL - REPLACES THE MANUAL      *
001100*                            SPREADSHEET SDR TEAM WAS KEYING.    *
001200* 03/02/1994 TLW   LNK-0088  ADDED PR-PRIORITY AFTER SDR LEADS   *
001300*                            ASKED FOR A CALL-FIRST/CALL-LATER   *
001400*                            SORT ON THE EXPORT.                 *
001500*================================================================*
001600 01  PROSPECT-OUT-RECORD.
001700     05  PR-NAME                     PIC X(40).
001800     05  PR-TITLE                    PIC X(120).
001900     05  PR-COMPANY                  PIC X(40).
002000     05  PR-FUNCTION                 PIC X(12).
002100     05  PR-SENIORITY                PIC X(10).
002200     05  PR-SCORE                    PIC S9(3)
002300                                      SIGN IS LEADING SEPARATE.
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  PR-PRIORITY                 PIC X(06).
002600     05  PR-SCORE-REASON             PIC X(60).
002700     05  FILLER                      PIC X(06) VALUE SPACE.
